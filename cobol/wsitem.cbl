000100*
000200*    WSITEM - ITEM-FILE / NEW-ITEM-FILE STATUS BYTES SHARED
000300*    BY EVERY PROGRAM THAT OPENS SLITEM.CBL.  ITEM-ORD-TABLE
000400*    HOLDS THE LINES OF THE ORDER CURRENTLY BEING BUILT OR
000500*    CHANGED, IN ORD-ITEM-COUNT ORDER - IT IS NOT A WHOLE-FILE
000600*    CACHE, JUST A WORK AREA FOR ONE ORDER AT A TIME.
000700*
000800     01  W-ITEM-FILE-STATUS          PIC X(02).
000900         88  ITEM-FILE-OK            VALUE "00".
001000         88  ITEM-FILE-AT-END        VALUE "10".
001100     01  W-NEW-ITEM-FILE-STATUS      PIC X(02).
001200         88  NEW-ITEM-FILE-OK        VALUE "00".
001300     01  ITEM-ORD-TABLE-COUNT        PIC 9(04) COMP.
001400     01  ITEM-ORD-TABLE.
001500         05  ITEM-ORD-TABLE-ENTRY OCCURS 0 TO 200 TIMES
001600                 DEPENDING ON ITEM-ORD-TABLE-COUNT
001700                 INDEXED BY ITEM-ORD-TABLE-NDX.
001800             10  IOT-PROD-ID         PIC 9(09).
001900             10  IOT-QUANTITY        PIC 9(04).
