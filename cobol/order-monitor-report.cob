000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDER-MONITOR-REPORT.
000300 AUTHOR.        R HOLLIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  04/12/91.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    04/12/91  RHL  REQ-0263  ORIGINAL PROGRAM.  ONE LINE PER ORDER,
001200*                             SORTED AND GROUPED BY ORD-STATUS SO THE
001300*                             SHIFT LEAD CAN SEE HOW MANY ORDERS SIT
001400*                             AT EACH STEP OF THE PREPARATION LINE.
001500*                             PATTERNED AFTER THE DEDUCTIBLES REPORT.
001600*    05/03/91  RHL  REQ-0263  "TEMPO RESTANTE" COLUMN ADDED - SHOWS
001700*                             THE KITCHEN HOW MUCH OF THE 30-MINUTE
001800*                             WINDOW IS LEFT ON EACH RECEIVED ORDER.
001900*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - ORD-RECEIVED-AT AND
002000*                             ORD-UPDATED-AT ARE STORED CCYY-MM-DD
002100*                             HH:MM:SS (4-DIGIT YEAR).  NO CHANGE
002200*                             REQUIRED.
002300*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
002400*                             RE-COMPILED CLEAN, NO FINDINGS.
002500*    06/22/03  SKP  REQ-0429  STATUS-COUNT AND STATUS-TOTAL LINES
002600*                             ADDED AT EACH CONTROL BREAK, PLUS A
002700*                             REPORT GRAND TOTAL - THE MANAGER WANTED
002800*                             A DOLLAR FIGURE PER STEP, NOT JUST A
002900*                             COUNT.
003000*
003100 ENVIRONMENT DIVISION.
003200     CONFIGURATION SECTION.
003300     SPECIAL-NAMES.
003400         C01 IS TOP-OF-FORM.
003500 
003600     INPUT-OUTPUT SECTION.
003700     FILE-CONTROL.
003800 
003900         COPY "SLORD.CBL".
004000 
004100         SELECT PRINTER-FILE
004200                ASSIGN TO "ORDRPRNT"
004300                ORGANIZATION IS LINE SEQUENTIAL.
004400 
004500         SELECT WORK-FILE
004600                ASSIGN TO "ORDRWORK"
004700                ORGANIZATION IS SEQUENTIAL.
004800 
004900         SELECT SORT-FILE
005000                ASSIGN TO "ORDRSORT".
005100 
005200 DATA DIVISION.
005300     FILE SECTION.
005400 
005500         COPY "FDORD.CBL".
005600 
005700         FD  PRINTER-FILE
005800             LABEL RECORDS ARE OMITTED.
005900         01  PRINTER-RECORD              PIC X(132).
006000 
006100         FD  WORK-FILE
006200             LABEL RECORDS ARE STANDARD.
006300         01  WORK-RECORD.
006400             05  WORK-ID                 PIC 9(09).
006500             05  WORK-TITLE              PIC X(80).
006600             05  WORK-DESCRIPTION        PIC X(200).
006700             05  WORK-STATUS             PIC X(15).
006800             05  WORK-CPF-CLIENT         PIC X(11).
006900             05  WORK-TOTAL-AMOUNT       PIC S9(7)V99.
007000             05  WORK-RECEIVED-AT        PIC X(19).
007100             05  WORK-UPDATED-AT         PIC X(19).
007200             05  FILLER                  PIC X(15).
007300 
007400         SD  SORT-FILE.
007500         01  SORT-RECORD.
007600             05  SORT-STATUS             PIC X(15).
007700             05  SORT-ID                 PIC 9(09).
007800             05  SORT-TITLE              PIC X(80).
007900             05  SORT-DESCRIPTION        PIC X(200).
008000             05  SORT-CPF-CLIENT         PIC X(11).
008100             05  SORT-TOTAL-AMOUNT       PIC S9(7)V99.
008200             05  SORT-RECEIVED-AT        PIC X(19).
008300             05  SORT-UPDATED-AT         PIC X(19).
008400             05  FILLER                  PIC X(15).
008500 
008600     WORKING-STORAGE SECTION.
008700 
008800         COPY "wsord.cbl".
008900         COPY "wsremtime.cbl".
009000 
009100         01  TITLE.
009200             05  FILLER                  PIC X(30) VALUE SPACES.
009300             05  FILLER                  PIC X(21) VALUE
009400                 "ORDER MONITOR LISTING".
009500             05  FILLER                  PIC X(20) VALUE SPACES.
009600             05  FILLER                  PIC X(05) VALUE "PAGE:".
009700             05  PAGE-NUMBER             PIC 9(04) VALUE 0.
009800 
009900         01  HEADING-1.
010000             05  FILLER                  PIC X(16) VALUE "STATUS".
010100             05  FILLER                  PIC X(31) VALUE "TITLE".
010200             05  FILLER                  PIC X(12) VALUE "CLIENT CPF".
010300             05  FILLER                  PIC X(15) VALUE "TOTAL AMT".
010400             05  FILLER                  PIC X(20) VALUE "RECEIVED AT".
010500             05  FILLER                  PIC X(20) VALUE "UPDATED AT".
010600             05  FILLER                  PIC X(24) VALUE "TEMPO RESTANTE".
010700 
010800         01  HEADING-2.
010900             05  FILLER                  PIC X(15) VALUE ALL "-".
011000             05  FILLER                  PIC X(01) VALUE SPACES.
011100             05  FILLER                  PIC X(30) VALUE ALL "-".
011200             05  FILLER                  PIC X(01) VALUE SPACES.
011300             05  FILLER                  PIC X(11) VALUE ALL "-".
011400             05  FILLER                  PIC X(01) VALUE SPACES.
011500             05  FILLER                  PIC X(14) VALUE ALL "-".
011600             05  FILLER                  PIC X(01) VALUE SPACES.
011700             05  FILLER                  PIC X(19) VALUE ALL "-".
011800             05  FILLER                  PIC X(01) VALUE SPACES.
011900             05  FILLER                  PIC X(19) VALUE ALL "-".
012000             05  FILLER                  PIC X(01) VALUE SPACES.
012100             05  FILLER                  PIC X(23) VALUE ALL "-".
012200 
012300         01  DETAIL-1.
012400             05  D-STATUS                PIC X(15).
012500             05  FILLER                  PIC X(01) VALUE SPACES.
012600             05  D-TITLE                 PIC X(30).
012700             05  FILLER                  PIC X(01) VALUE SPACES.
012800             05  D-CPF-CLIENT            PIC X(11).
012900             05  FILLER                  PIC X(01) VALUE SPACES.
013000             05  D-TOTAL-AMOUNT          PIC ZZZ,ZZZ,ZZ9.99-.
013100             05  FILLER                  PIC X(01) VALUE SPACES.
013200             05  D-RECEIVED-AT           PIC X(19).
013300             05  FILLER                  PIC X(01) VALUE SPACES.
013400             05  D-UPDATED-AT            PIC X(19).
013500             05  FILLER                  PIC X(01) VALUE SPACES.
013600             05  D-REMAINING-TIME        PIC X(40).
013700 
013800         01  DETAIL-2.
013900             05  FILLER                  PIC X(16) VALUE SPACES.
014000             05  D-DESCRIPTION           PIC X(40).
014100 
014200         01  CONTROL-BREAK.
014300             05  D-DESCRIPTION-CB        PIC X(20).
014400             05  D-STATUS-CB             PIC X(15).
014500             05  D-COUNT-CB              PIC ZZZ,ZZ9.
014600             05  FILLER                  PIC X(02) VALUE SPACES.
014700             05  D-TOTAL-CB              PIC ZZZ,ZZZ,ZZ9.99-.
014800 
014900         01  W-END-OF-FILE               PIC X(01).
015000             88  END-OF-FILE             VALUE "Y".
015100 
015200         01  W-PRINTED-LINES             PIC 9(02).
015300             88  PAGE-FULL               VALUE 30 THRU 99.
015400 
015500         01  W-STATUS-COUNT              PIC 9(07) COMP.
015600         01  W-STATUS-TOTAL              PIC S9(09)V99.
015700 
015800         77  CURRENT-STATUS              PIC X(15).
015900         77  GRAND-COUNT                 PIC 9(07) COMP.
016000         77  GRAND-TOTAL                 PIC S9(09)V99.
016100*
016200 PROCEDURE DIVISION.
016300 
016400     SORT SORT-FILE
016500         ON ASCENDING KEY SORT-STATUS
016600         ON ASCENDING KEY SORT-ID
016700         USING ORDER-FILE
016800         GIVING WORK-FILE.
016900 
017000     OPEN INPUT WORK-FILE.
017100     OPEN OUTPUT PRINTER-FILE.
017200 
017300     MOVE 0 TO PAGE-NUMBER.
017400     MOVE "N" TO W-END-OF-FILE.
017500     MOVE 0 TO GRAND-COUNT.
017600     MOVE 0 TO GRAND-TOTAL.
017700 
017800     PERFORM PRINT-HEADINGS.
017900 
018000     PERFORM READ-WORK-NEXT-RECORD.
018100 
018200     IF END-OF-FILE
018300        MOVE "NO ORDERS ON FILE !" TO PRINTER-RECORD
018400        WRITE PRINTER-RECORD BEFORE ADVANCING 1
018500     ELSE
018600        PERFORM PRINT-ONE-STATUS-GROUP UNTIL END-OF-FILE
018700        MOVE SPACES TO CONTROL-BREAK
018800        MOVE "REPORT GRAND TOTAL" TO D-DESCRIPTION-CB
018900        MOVE GRAND-COUNT TO D-COUNT-CB
019000        MOVE GRAND-TOTAL TO D-TOTAL-CB
019100        MOVE SPACES TO PRINTER-RECORD
019200        WRITE PRINTER-RECORD BEFORE ADVANCING 1
019300        MOVE CONTROL-BREAK TO PRINTER-RECORD
019400        WRITE PRINTER-RECORD.
019500 
019600     PERFORM FINALIZE-PAGE.
019700 
019800     CLOSE WORK-FILE.
019900     CLOSE PRINTER-FILE.
020000 
020100     EXIT PROGRAM.
020200 
020300     STOP RUN.
020400*
020500 PRINT-ONE-STATUS-GROUP.
020600 
020700     MOVE 0 TO W-STATUS-COUNT.
020800     MOVE 0 TO W-STATUS-TOTAL.
020900     MOVE WORK-STATUS TO CURRENT-STATUS.
021000 
021100     PERFORM PRINT-ONE-ORDER-LINE UNTIL
021200                                 WORK-STATUS NOT EQUAL CURRENT-STATUS
021300                                              OR
021400                                         END-OF-FILE.
021500 
021600     MOVE SPACES TO CONTROL-BREAK.
021700     MOVE "STATUS TOTAL" TO D-DESCRIPTION-CB.
021800     MOVE CURRENT-STATUS TO D-STATUS-CB.
021900     MOVE W-STATUS-COUNT TO D-COUNT-CB.
022000     MOVE W-STATUS-TOTAL TO D-TOTAL-CB.
022100 
022200     MOVE SPACES TO PRINTER-RECORD.
022300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
022400     MOVE CONTROL-BREAK TO PRINTER-RECORD.
022500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
022600     ADD 3 TO W-PRINTED-LINES.
022700 
022800     ADD W-STATUS-COUNT TO GRAND-COUNT.
022900     ADD W-STATUS-TOTAL TO GRAND-TOTAL.
023000*
023100 PRINT-ONE-ORDER-LINE.
023200 
023300     IF PAGE-FULL
023400        PERFORM FINALIZE-PAGE
023500        PERFORM PRINT-HEADINGS.
023600 
023700     MOVE WORK-STATUS TO D-STATUS.
023800     MOVE WORK-TITLE TO D-TITLE.
023900     MOVE WORK-CPF-CLIENT TO D-CPF-CLIENT.
024000     MOVE WORK-TOTAL-AMOUNT TO D-TOTAL-AMOUNT.
024100     MOVE WORK-RECEIVED-AT TO D-RECEIVED-AT.
024200     MOVE WORK-UPDATED-AT TO D-UPDATED-AT.
024300 
024400     MOVE WORK-STATUS TO ORD-STATUS.
024500     MOVE WORK-RECEIVED-AT TO ORD-RECEIVED-AT.
024600     PERFORM CALCULATE-REMAINING-TIME.
024700     MOVE W-REMAINING-TIME-MSG TO D-REMAINING-TIME.
024800 
024900     ADD 1 TO W-STATUS-COUNT.
025000     ADD WORK-TOTAL-AMOUNT TO W-STATUS-TOTAL.
025100 
025200     MOVE DETAIL-1 TO PRINTER-RECORD.
025300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025400     MOVE SPACES TO DETAIL-2.
025500     MOVE WORK-DESCRIPTION TO D-DESCRIPTION.
025600     MOVE DETAIL-2 TO PRINTER-RECORD.
025700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
025800     ADD 2 TO W-PRINTED-LINES.
025900 
026000     PERFORM READ-WORK-NEXT-RECORD.
026100*
026200 READ-WORK-NEXT-RECORD.
026300 
026400     READ WORK-FILE
026500         AT END
026600            MOVE "Y" TO W-END-OF-FILE
026700     END-READ.
026800*
026900     COPY "PLPRINT.CBL".
027000     COPY "PL-CALCULATE-REMAINING-TIME.CBL".
