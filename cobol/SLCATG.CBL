000100*
000200*    SLCATG - FILE-CONTROL ENTRY FOR THE CATEGORY FILE.
000300*    NO INDEXED SUPPORT ON THIS SHOP'S RUNTIME FOR A KEY THIS
000400*    SPARSE, SO CATEGORY-FILE IS KEPT LINE SEQUENTIAL AND
000500*    LOADED WHOLE INTO THE CATEGORY-TABLE (SEE WSCATG.CBL) BY
000600*    EVERY PROGRAM THAT NEEDS TO LOOK A CATEGORY UP.
000700*
000800     SELECT CATEGORY-FILE ASSIGN TO "CATGFILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS W-CATEGORY-FILE-STATUS.
