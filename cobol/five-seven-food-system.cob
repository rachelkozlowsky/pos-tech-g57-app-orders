000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FIVE-SEVEN-FOOD-SYSTEM.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  02/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    02/20/89  MRD  REQ-0110  ORIGINAL PROGRAM.  TOP-LEVEL MENU FOR
001200*                             THE BACK-OFFICE SYSTEM - CATEGORY,
001300*                             PRODUCT AND CONTROL-FILE MAINTENANCE.
001400*    04/28/89  MRD  REQ-0145  OPTION 4 ADDED FOR ORDER PROCESSING
001500*                             ONCE THE COUNTER STARTED KEYING ORDERS
001600*                             DIRECTLY INSTEAD OF ON PAPER TICKETS.
001700*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM HOLDS
001800*                             NO DATE FIELDS OF ITS OWN.  NO CHANGE
001900*                             REQUIRED.  SIGNED OFF.
002000*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
002100*                             RE-COMPILED CLEAN, NO FINDINGS.
002200*
002300 ENVIRONMENT DIVISION.
002400     CONFIGURATION SECTION.
002500     SPECIAL-NAMES.
002600         C01 IS TOP-OF-FORM.
002700 
002800 DATA DIVISION.
002900 
003000     WORKING-STORAGE SECTION.
003100 
003200         01  W-MAIN-MENU-OPTION          PIC 9(01).
003300             88  VALID-MAIN-MENU-OPTION  VALUE 0 THRU 4.
003400 
003500         77  DUMMY                       PIC X(01).
003600*
003700 PROCEDURE DIVISION.
003800 
003900     PERFORM GET-MENU-OPTION.
004000     PERFORM GET-MENU-OPTION UNTIL
004100                                 W-MAIN-MENU-OPTION EQUAL ZERO
004200                              OR VALID-MAIN-MENU-OPTION.
004300 
004400     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
004500 
004600     STOP RUN.
004700*
004800 GET-MENU-OPTION.
004900 
005000     PERFORM CLEAR-SCREEN.
005100     DISPLAY "                          FIVE-SEVEN-FOOD BACK OFFICE".
005200     DISPLAY " "
005300     DISPLAY "                          --------------------------------".
005400     DISPLAY "                          | 1 - CATEGORY MAINTENANCE     |".
005500     DISPLAY "                          | 2 - PRODUCT MAINTENANCE      |".
005600     DISPLAY "                          | 3 - CONTROL-FILE MAINTENANCE |".
005700     DISPLAY "                          | 4 - ORDER PROCESSING         |".
005800     DISPLAY "                          | 0 - EXIT                     |".
005900     DISPLAY "                          --------------------------------".
006000     DISPLAY " "
006100     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
006200     PERFORM JUMP-LINE 11 TIMES.
006300     ACCEPT W-MAIN-MENU-OPTION.
006400 
006500     IF W-MAIN-MENU-OPTION EQUAL ZERO
006600        DISPLAY "PROGRAM TERMINATED !"
006700     ELSE
006800        IF NOT VALID-MAIN-MENU-OPTION
006900           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
007000           ACCEPT DUMMY.
007100*
007200 DO-OPTIONS.
007300 
007400     PERFORM CLEAR-SCREEN.
007500 
007600     IF W-MAIN-MENU-OPTION = 1
007700        CALL "CATEGORY-MAINTENANCE".
007800 
007900     IF W-MAIN-MENU-OPTION = 2
008000        CALL "PRODUCT-MAINTENANCE".
008100 
008200     IF W-MAIN-MENU-OPTION = 3
008300        CALL "CONTROL-FILE-MAINTENANCE".
008400 
008500     IF W-MAIN-MENU-OPTION = 4
008600        CALL "ORDER-PROCESSING".
008700 
008800     PERFORM GET-MENU-OPTION.
008900     PERFORM GET-MENU-OPTION UNTIL
009000                                 W-MAIN-MENU-OPTION EQUAL ZERO
009100                              OR VALID-MAIN-MENU-OPTION.
009200*
009300     COPY "PLMENU.CBL".
