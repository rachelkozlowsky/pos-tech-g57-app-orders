000100*
000200*    PL-NEXT-SURROGATE-ID - BUMPS THE APPROPRIATE COUNTER IN
000300*    THE CONTROL-FILE AND HANDS BACK THE NEW VALUE.  CALLER
000400*    MUST HAVE CONTROL-FILE OPEN I-O BEFORE PERFORMING ANY OF
000500*    THESE.  MIRRORS THIS SHOP'S OLD VOUCHER-NUMBER COUNTER ON
000600*    THE SAME CONTROL-FILE, JUST WITH FOUR COUNTERS NOW
000700*    INSTEAD OF ONE.
000800*
000900 GET-NEXT-CATEGORY-ID.
001000 
001100     MOVE 1 TO CONTROL-KEY.
001200     READ CONTROL-FILE RECORD
001300         INVALID KEY MOVE "Y" TO W-ERROR-READING-CTRL-FILE
001400         NOT INVALID KEY MOVE "N" TO W-ERROR-READING-CTRL-FILE.
001500 
001600     IF NOT ERROR-READING-CTRL-FILE
001700        ADD 1 TO CTL-NEXT-CAT-ID
001800        MOVE CTL-NEXT-CAT-ID TO W-NEXT-SURROGATE-ID
001900        REWRITE CONTROL-RECORD
002000            INVALID KEY MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE
002100            NOT INVALID KEY MOVE "N" TO W-ERROR-WRITING-CTRL-FILE
002200        END-REWRITE.
002300*
002400 GET-NEXT-PRODUCT-ID.
002500 
002600     MOVE 1 TO CONTROL-KEY.
002700     READ CONTROL-FILE RECORD
002800         INVALID KEY MOVE "Y" TO W-ERROR-READING-CTRL-FILE
002900         NOT INVALID KEY MOVE "N" TO W-ERROR-READING-CTRL-FILE.
003000 
003100     IF NOT ERROR-READING-CTRL-FILE
003200        ADD 1 TO CTL-NEXT-PROD-ID
003300        MOVE CTL-NEXT-PROD-ID TO W-NEXT-SURROGATE-ID
003400        REWRITE CONTROL-RECORD
003500            INVALID KEY MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE
003600            NOT INVALID KEY MOVE "N" TO W-ERROR-WRITING-CTRL-FILE
003700        END-REWRITE.
003800*
003900 GET-NEXT-ORDER-ID.
004000 
004100     MOVE 1 TO CONTROL-KEY.
004200     READ CONTROL-FILE RECORD
004300         INVALID KEY MOVE "Y" TO W-ERROR-READING-CTRL-FILE
004400         NOT INVALID KEY MOVE "N" TO W-ERROR-READING-CTRL-FILE.
004500 
004600     IF NOT ERROR-READING-CTRL-FILE
004700        ADD 1 TO CTL-NEXT-ORD-ID
004800        MOVE CTL-NEXT-ORD-ID TO W-NEXT-SURROGATE-ID
004900        REWRITE CONTROL-RECORD
005000            INVALID KEY MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE
005100            NOT INVALID KEY MOVE "N" TO W-ERROR-WRITING-CTRL-FILE
005200        END-REWRITE.
005300*
005400 GET-NEXT-ITEM-ID.
005500 
005600     MOVE 1 TO CONTROL-KEY.
005700     READ CONTROL-FILE RECORD
005800         INVALID KEY MOVE "Y" TO W-ERROR-READING-CTRL-FILE
005900         NOT INVALID KEY MOVE "N" TO W-ERROR-READING-CTRL-FILE.
006000 
006100     IF NOT ERROR-READING-CTRL-FILE
006200        ADD 1 TO CTL-NEXT-ITEM-ID
006300        MOVE CTL-NEXT-ITEM-ID TO W-NEXT-SURROGATE-ID
006400        REWRITE CONTROL-RECORD
006500            INVALID KEY MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE
006600            NOT INVALID KEY MOVE "N" TO W-ERROR-WRITING-CTRL-FILE
006700        END-REWRITE.
006800*
