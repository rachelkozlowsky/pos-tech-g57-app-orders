000100*
000200*    SLORD - FILE-CONTROL ENTRY FOR THE ORDER FILE.
000300*    ORDER-FILE IS APPEND/REWRITE HEAVY (STATUS ADVANCES A
000400*    RECORD AT A TIME) SO MAINTENANCE PROGRAMS REBUILD THE
000500*    WHOLE FILE OLD-MASTER/NEW-MASTER STYLE RATHER THAN
000600*    REWRITING A SINGLE LINE-SEQUENTIAL RECORD IN PLACE.
000700*
000800     SELECT ORDER-FILE ASSIGN TO "ORDRFILE"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS W-ORDER-FILE-STATUS.
001100 
001200     SELECT NEW-ORDER-FILE ASSIGN TO "ORDRNEW"
001300         ORGANIZATION IS LINE SEQUENTIAL
001400         FILE STATUS IS W-NEW-ORDER-FILE-STATUS.
