000100*
000200*    PL-CALCULATE-REMAINING-TIME - "TEMPO RESTANTE" COLUMN SHARED
000300*    BY ORDER-MAINTENANCE (SINGLE-RECORD DISPLAY) AND
000400*    ORDER-MONITOR-REPORT (ONE LINE PER ORDER).  CALLER MOVES THE
000500*    ORDER'S ORD-STATUS AND ORD-RECEIVED-AT (THE PLAIN FD FIELDS,
000600*    NOT A REDEFINES) INTO THE FD BEFORE PERFORMING - RESULT
000700*    COMES BACK IN W-REMAINING-TIME-MSG.
000800*
000900*    THE KITCHEN GETS 30 MINUTES FROM THE MOMENT THE COUNTER MARKS
001000*    AN ORDER RECEIVED.  ONCE THE ORDER IS READY OR FINISHED THE
001100*    CLOCK NO LONGER MATTERS TO THE COUNTER STAFF, SO A FIXED
001200*    MESSAGE IS SHOWN INSTEAD OF A COUNTDOWN.
001300*
001400  CALCULATE-REMAINING-TIME.
001500 
001600      MOVE SPACES TO W-REMAINING-TIME-MSG.
001700 
001800      IF ORDER-STATUS-READY
001900         MOVE "PEDINDO PRONTO PARA RETIRADA" TO W-REMAINING-TIME-MSG
002000      ELSE
002100      IF ORDER-STATUS-FINISHED
002200         MOVE "PEDIDO ENTREGUE AO CLIENTE" TO W-REMAINING-TIME-MSG
002300      ELSE
002400      IF ORD-RECEIVED-AT EQUAL SPACES
002500         MOVE SPACES TO W-REMAINING-TIME-MSG
002600      ELSE
002700         PERFORM COMPUTE-ELAPSED-MINUTES
002800         IF W-RT-ELAPSED-MINUTES >= 30
002900            MOVE "O PRAZO DE PREPARACAO DO PEDIDO EXPIROU"
003000                TO W-REMAINING-TIME-MSG
003100         ELSE
003200            COMPUTE W-RT-MINUTES-LEFT = 30 - W-RT-ELAPSED-MINUTES
003300            STRING "TEMPO RESTANTE: " W-RT-MINUTES-LEFT " MINUTOS"
003400                DELIMITED BY SIZE INTO W-REMAINING-TIME-MSG.
003500*
003600  COMPUTE-ELAPSED-MINUTES.
003700 
003800      MOVE ORD-RECEIVED-AT TO RT-RECEIVED-AT-VIEW.
003900 
004000      COMPUTE W-RT-RECEIVED-DAY-NUMBER =
004100              (RT-RCV-CCYY * 365) + (RT-RCV-CCYY / 4)
004200              + CUM-DAYS-BEFORE-MONTH (RT-RCV-MM) + RT-RCV-DD.
004300      COMPUTE W-RT-RECEIVED-TOT-MINUTES =
004400              (W-RT-RECEIVED-DAY-NUMBER * 1440)
004500              + (RT-RCV-HH * 60) + RT-RCV-MN.
004600 
004700      MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME-RAW.
004800      COMPUTE W-RT-CURRENT-DAY-NUMBER =
004900              (W-CDT-CCYY * 365) + (W-CDT-CCYY / 4)
005000              + CUM-DAYS-BEFORE-MONTH (W-CDT-MM) + W-CDT-DD.
005100      COMPUTE W-RT-CURRENT-TOT-MINUTES =
005200              (W-RT-CURRENT-DAY-NUMBER * 1440)
005300              + (W-CDT-HH * 60) + W-CDT-MN.
005400 
005500      COMPUTE W-RT-ELAPSED-MINUTES =
005600              W-RT-CURRENT-TOT-MINUTES - W-RT-RECEIVED-TOT-MINUTES.
005700 
005800      IF W-RT-ELAPSED-MINUTES < 0
005900         MOVE 30 TO W-RT-ELAPSED-MINUTES.
006000*
