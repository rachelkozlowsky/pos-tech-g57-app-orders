000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INQUIRY-PRODUCT-BY-NUMBER.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  03/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    03/02/89  MRD  REQ-0116  ORIGINAL PROGRAM.  QUICK PRODUCT
001200*                             LOOK-UP BY ID, CALLED FROM THE
001300*                             MAINTENANCE MENU'S OPTION 1.
001400*    11/28/89  TJW  REQ-0202  PRODUCT-FILE NOW READ INTO
001500*                             PRODUCT-TABLE AT OPEN TIME - SEE
001600*                             PL-LOOK-FOR-PRODUCT-RECORD.
001700*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM
001800*                             HOLDS NO DATE FIELDS OF ITS OWN.
001900*                             NO CHANGE REQUIRED. SIGNED OFF.
002000*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
002100*                             RE-COMPILED CLEAN, NO FINDINGS.
002200*
002300 ENVIRONMENT DIVISION.
002400     CONFIGURATION SECTION.
002500     SPECIAL-NAMES.
002600         C01 IS TOP-OF-FORM.
002700 
002800     INPUT-OUTPUT SECTION.
002900     FILE-CONTROL.
003000 
003100         COPY "SLPROD.CBL".
003200         COPY "SLCATG.CBL".
003300 
003400 DATA DIVISION.
003500     FILE SECTION.
003600 
003700         COPY "FDPROD.CBL".
003800         COPY "FDCATG.CBL".
003900 
004000     WORKING-STORAGE SECTION.
004100 
004200         COPY "wsprod.cbl".
004300         COPY "wscatg.cbl".
004400 
004500         77  ENTRY-PRODUCT-ID            PIC 9(09).
004600         77  DUMMY                       PIC X(01).
004700*
004800 PROCEDURE DIVISION.
004900 
005000     PERFORM LOAD-CATEGORY-TABLE.
005100     PERFORM LOAD-PRODUCT-TABLE.
005200 
005300     PERFORM GET-PRODUCT-ID-AND-SEARCH.
005400     PERFORM GET-PRODUCT-ID-AND-SEARCH UNTIL
005500                                       ENTRY-PRODUCT-ID EQUAL ZERO
005600                                    OR FOUND-PRODUCT-RECORD.
005700 
005800     PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL
005900                                       ENTRY-PRODUCT-ID EQUAL ZERO.
006000 
006100     EXIT PROGRAM.
006200 
006300     STOP RUN.
006400*
006500 GET-PRODUCT-ID-AND-SEARCH.
006600 
006700     MOVE ZERO TO ENTRY-PRODUCT-ID.
006800     DISPLAY "INFORM A PRODUCT ID TO SEARCH AND DISPLAY (<ENTER> TO QUIT)".
006900     ACCEPT ENTRY-PRODUCT-ID.
007000 
007100     IF ENTRY-PRODUCT-ID EQUAL ZERO
007200        DISPLAY "PROGRAM TERMINATED !"
007300     ELSE
007400        MOVE ENTRY-PRODUCT-ID TO PROD-ID
007500        PERFORM LOOK-FOR-PRODUCT-RECORD
007600        IF NOT FOUND-PRODUCT-RECORD
007700           DISPLAY "PRODUCT NOT FOUND ! ".
007800*
007900 GET-RECORD-SHOW-AND-GET-ANOTHER.
008000 
008100     PERFORM DISPLAY-THE-RECORD.
008200     DISPLAY "<ENTER> TO CONTINUE".
008300     ACCEPT DUMMY.
008400 
008500     PERFORM GET-PRODUCT-ID-AND-SEARCH.
008600     PERFORM GET-PRODUCT-ID-AND-SEARCH UNTIL
008700                                       ENTRY-PRODUCT-ID EQUAL ZERO
008800                                    OR FOUND-PRODUCT-RECORD.
008900*
009000 DISPLAY-THE-RECORD.
009100 
009200     MOVE PROD-CAT-ID TO CAT-ID.
009300     PERFORM LOOK-FOR-CATEGORY-RECORD.
009400 
009500     DISPLAY "PRODUCT ID.........: " PROD-ID.
009600     DISPLAY "1) NAME............: " PROD-NAME.
009700     DISPLAY "2) DESCRIPTION.....: " PROD-DESCRIPTION.
009800     DISPLAY "3) PRICE...........: " PROD-PRICE.
009900     DISPLAY "4) ACTIVE (Y/N)....: " PROD-ACTIVE.
010000 
010100     IF FOUND-CATEGORY-RECORD
010200        DISPLAY "5) CATEGORY........: " PROD-CAT-ID " - " CAT-NAME
010300     ELSE
010400        DISPLAY "5) CATEGORY........: " PROD-CAT-ID " - ** NOT FOUND **".
010500*
010600 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
010700 COPY "PL-LOOK-FOR-CATEGORY-RECORD.CBL".
