000100*
000200*    WSPROD - PRODUCT-TABLE, LOADED WHOLE FROM PRODUCT-FILE
000300*    AT PROGRAM START AND SEARCHED IN PLACE OF AN INDEXED
000400*    READ.  SEE PL-LOOK-FOR-PRODUCT-RECORD.CBL.
000500*
000600     01  PRODUCT-TABLE-COUNT         PIC 9(05) COMP.
000700     01  PRODUCT-TABLE.
000800         05  PRODUCT-TABLE-ENTRY OCCURS 0 TO 4000 TIMES
000900                 DEPENDING ON PRODUCT-TABLE-COUNT
001000                 INDEXED BY PRODUCT-TABLE-NDX.
001100             10  PT-PROD-ID          PIC 9(09).
001200             10  PT-PROD-NAME        PIC X(80).
001300             10  PT-PROD-DESCRIPTION PIC X(200).
001400             10  PT-PROD-PRICE       PIC S9(7)V99.
001500             10  PT-PROD-ACTIVE      PIC X(01).
001600             10  PT-PROD-CAT-ID      PIC 9(09).
001700     01  W-PRODUCT-FILE-STATUS       PIC X(02).
001800         88  PRODUCT-FILE-OK         VALUE "00".
001900         88  PRODUCT-FILE-AT-END     VALUE "10".
002000     01  W-FOUND-PRODUCT-RECORD      PIC X(01).
002100         88  FOUND-PRODUCT-RECORD    VALUE "Y".
