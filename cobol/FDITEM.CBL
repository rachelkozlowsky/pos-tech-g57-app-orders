000100*
000200*    FDITEM - ITEM FILE / RECORD LAYOUT (ONE LINE PER ORDER).
000300*
000400*    ITEM-ORDER-ID TIES BACK TO ORDER-RECORD (ORD-ID);
000500*    ITEM-PROD-ID TIES BACK TO PRODUCT-RECORD (PROD-ID).  BOTH
000600*    ARE CHECKED BY THE ORDER-ITEM VALIDATION CHAIN BEFORE THE
000700*    ORDER IS EVER WRITTEN.
000800*
000900     FD  ITEM-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  ITEM-RECORD.
001200         05  ITEM-ID                 PIC 9(09).
001300         05  ITEM-ORDER-ID           PIC 9(09).
001400         05  ITEM-PROD-ID            PIC 9(09).
001500         05  ITEM-QUANTITY           PIC 9(04).
001600         05  FILLER                  PIC X(09).
001700*
001800     01  ITEM-KEY-VIEW REDEFINES ITEM-RECORD.
001900         05  ITEM-KEY-BY-ORDER.
002000             10  ITEMK-ORDER-ID      PIC 9(09).
002100             10  ITEMK-ITEM-ID       PIC 9(09).
002200         05  FILLER                  PIC X(22).
002300*
002400     01  ITEM-QUANTITY-ALPHA-VIEW REDEFINES ITEM-RECORD.
002500         05  FILLER                  PIC X(27).
002600         05  ITEM-QUANTITY-ALPHA     PIC X(04).
002700         05  FILLER                  PIC X(09).
002800*
002900     FD  NEW-ITEM-FILE
003000         LABEL RECORDS ARE STANDARD.
003100     01  NEW-ITEM-RECORD.
003200         05  NITEM-ID                PIC 9(09).
003300         05  NITEM-ORDER-ID          PIC 9(09).
003400         05  NITEM-PROD-ID           PIC 9(09).
003500         05  NITEM-QUANTITY          PIC 9(04).
003600         05  FILLER                  PIC X(09).
