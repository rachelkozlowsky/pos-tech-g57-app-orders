000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CATEGORY-MAINTENANCE.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  02/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    02/14/89  MRD  REQ-0114  ORIGINAL PROGRAM.  MENU-DRIVEN
001200*                             MAINTENANCE OF THE CATEGORY MASTER
001300*                             (LOOK UP / ADD / CHANGE / DELETE),
001400*                             PATTERNED AFTER THE OLD STATE-CODE
001500*                             MAINTENANCE PROGRAM.
001600*    06/02/89  MRD  REQ-0139  ADDED CAT-ACTIVE FLAG SO THE
001700*                             COUNTER CAN TAKE A CATEGORY OFF THE
001800*                             MENU WITHOUT DELETING ITS HISTORY.
001900*    11/28/89  TJW  REQ-0201  CATEGORY FILE MOVED OFF THE OLD
002000*                             ISAM DATASET TO A SEQUENTIAL FILE
002100*                             LOADED INTO A TABLE AT OPEN TIME -
002200*                             SEE PL-LOOK-FOR-CATEGORY-RECORD.
002300*    03/09/90  TJW  REQ-0201  REWRITE-CATEGORY-FILE ADDED TO
002400*                             SPILL THE TABLE BACK TO DISK AFTER
002500*                             ADD/CHANGE/DELETE.
002600*    09/17/90  LAF  REQ-0244  CATEGORY-ID IS NOW SYSTEM-ASSIGNED
002700*                             FROM THE CONTROL-FILE COUNTER
002800*                             INSTEAD OF BEING KEYED BY THE
002900*                             OPERATOR - TOO MANY DUPLICATE-KEY
003000*                             REJECTS AT THE COUNTER TERMINALS.
003100*    01/22/91  LAF  REQ-0244  LOOK UP BY NAME ADDED (OPTION 2).
003200*    07/03/91  MRD  REQ-0277  VALIDATION MESSAGE FOR A BLANK
003300*                             CATEGORY NAME REWORDED TO MATCH
003400*                             THE NEW COUNTER-TERMINAL SCREENS.
003500*    04/30/92  SKP  REQ-0301  DISPLAY-ALL-CATEGORIES OPTION ADDED
003600*                             (OPTION 6) FOR THE SHIFT LEADS.
003700*    10/11/93  SKP  REQ-0355  MINOR CLEANUP OF THE CHANGE-MODULE
003800*                             PROMPTS - NO LOGIC CHANGE.
003900*    02/26/96  LAF  REQ-0410  ASK-USER-IF-WANT-TO-COMPLETE NOW
004000*                             ALSO GUARDS DELETE-MODULE.
004100*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM
004200*                             HOLDS NO DATE FIELDS OF ITS OWN.
004300*                             NO CHANGE REQUIRED. SIGNED OFF.
004400*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
004500*                             RE-COMPILED CLEAN, NO FINDINGS.
004600*    05/19/00  SKP  REQ-0466  ENTRY-CATEGORY-ID NOW REJECTS ZERO
004700*                             ON LOOK-UP/CHANGE/DELETE INSTEAD OF
004800*                             FALLING THROUGH TO "NOT FOUND".
004900*
005000 ENVIRONMENT DIVISION.
005100     CONFIGURATION SECTION.
005200     SPECIAL-NAMES.
005300         C01 IS TOP-OF-FORM.
005400 
005500     INPUT-OUTPUT SECTION.
005600     FILE-CONTROL.
005700 
005800         COPY "SLCATG.CBL".
005900         COPY "SLCONTRL.CBL".
006000 
006100 DATA DIVISION.
006200     FILE SECTION.
006300 
006400         COPY "FDCATG.CBL".
006500         COPY "FDCONTRL.CBL".
006600 
006700     WORKING-STORAGE SECTION.
006800 
006900         COPY "wscase01.cbl".
007000         COPY "wscatg.cbl".
007100         COPY "wsrundt.cbl".
007200 
007300         01  W-OPTION                    PIC 9.
007400             88  VALID-OPTION            VALUE 1 THROUGH 6.
007500 
007600         01  ENTRY-CATEGORY-ID           PIC 9(09).
007700             88  VALID-CATEGORY-ID       VALUE 1 THROUGH 999999999.
007800 
007900         01  ENTRY-CATEGORY-NAME         PIC X(50).
008000 
008100         01  W-ERROR-WRITING             PIC X(01).
008200             88  ERROR-WRITING           VALUE "Y".
008300 
008400         01  W-CONTROL-FILE-STATUS       PIC X(02).
008500             88  CONTROL-FILE-OK         VALUE "00".
008600 
008700         01  W-ERROR-READING-CTRL-FILE   PIC X(01).
008800             88  ERROR-READING-CTRL-FILE VALUE "Y".
008900 
009000         01  W-ERROR-WRITING-CTRL-FILE   PIC X(01).
009100             88  ERROR-WRITING-CTRL-FILE VALUE "Y".
009200 
009300         01  W-VALID-ANSWER              PIC X(01).
009400             88  VALID-ANSWER            VALUE "Y", "N".
009500             88  DELETING-IS-CONFIRMED   VALUE "Y".
009600 
009700         01  W-REWRITE-NDX               PIC 9(05) COMP.
009800 
009900         01  W-NEXT-SURROGATE-ID         PIC 9(09).
010000 
010100         77  MSG-OPTION                  PIC X(06).
010200         77  MSG-CONFIRMATION            PIC X(45).
010300         77  DUMMY                       PIC X(01).
010400*
010500 PROCEDURE DIVISION.
010600 
010700     MOVE FUNCTION CURRENT-DATE TO W-RUN-DATE-TIME-STAMP.
010800 
010900     PERFORM LOAD-CATEGORY-TABLE.
011000 
011100     PERFORM GET-MENU-OPTION.
011200     PERFORM GET-MENU-OPTION UNTIL
011300                                 W-OPTION EQUAL ZERO
011400                              OR VALID-OPTION.
011500 
011600     PERFORM DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
011700 
011800     EXIT PROGRAM.
011900 
012000     STOP RUN.
012100*
012200 GET-MENU-OPTION.
012300 
012400     PERFORM CLEAR-SCREEN.
012500     DISPLAY "                        CATEGORY-FILE MAINTENANCE PROGRAM".
012600     DISPLAY " "
012700     DISPLAY "                             ------------------------------".
012800     DISPLAY "                             | 1 - LOOK UP CATEGORY BY ID |".
012900     DISPLAY "                             | 2 - LOOK UP CATEGORY NAME  |".
013000     DISPLAY "                             | 3 - ADD CATEGORY           |".
013100     DISPLAY "                             | 4 - CHANGE CATEGORY        |".
013200     DISPLAY "                             | 5 - DELETE CATEGORY        |".
013300     DISPLAY "                             | 6 - DISPLAY ALL CATEGORIES |".
013400     DISPLAY "                             | 0 - EXIT                   |".
013500     DISPLAY "                             ------------------------------".
013600     DISPLAY " "
013700     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
013800     PERFORM JUMP-LINE 9 TIMES.
013900     ACCEPT W-OPTION.
014000 
014100     IF W-OPTION EQUAL ZERO
014200        DISPLAY "PROGRAM TERMINATED !"
014300     ELSE
014400        IF NOT VALID-OPTION
014500           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
014600           ACCEPT DUMMY.
014700*
014800 DO-OPTIONS.
014900 
015000     PERFORM CLEAR-SCREEN.
015100 
015200     IF W-OPTION = 1
015300        MOVE "LOOK-UP" TO MSG-OPTION
015400        PERFORM INQUIRY-BY-ID-MODULE.
015500 
015600     IF W-OPTION = 2
015700        PERFORM INQUIRY-BY-NAME-MODULE.
015800 
015900     IF W-OPTION = 3
016000        MOVE "ADD" TO MSG-OPTION
016100        PERFORM ADD-MODULE.
016200 
016300     IF W-OPTION = 4
016400        MOVE "CHANGE" TO MSG-OPTION
016500        PERFORM CHANGE-MODULE.
016600 
016700     IF W-OPTION = 5
016800        MOVE "DELETE" TO MSG-OPTION
016900        PERFORM DELETE-MODULE.
017000 
017100     IF W-OPTION = 6
017200        PERFORM DISPLAY-ALL-MODULE.
017300 
017400     PERFORM GET-MENU-OPTION.
017500     PERFORM GET-MENU-OPTION UNTIL
017600                                 W-OPTION EQUAL ZERO
017700                              OR VALID-OPTION.
017800*
017900 INQUIRY-BY-ID-MODULE.
018000 
018100     PERFORM GET-EXISTENT-CATEGORY-ID.
018200     PERFORM GET-REC-SHOW-GET-ANOTHER-ID UNTIL
018300                                         ENTRY-CATEGORY-ID EQUAL ZERO.
018400*
018500 GET-REC-SHOW-GET-ANOTHER-ID.
018600 
018700     PERFORM DISPLAY-CATEGORY-RECORD.
018800     DISPLAY "<ENTER> TO CONTINUE".
018900     ACCEPT DUMMY.
019000 
019100     PERFORM GET-EXISTENT-CATEGORY-ID.
019200*
019300 GET-EXISTENT-CATEGORY-ID.
019400 
019500     PERFORM GET-CATEGORY-ID-AND-SEARCH.
019600     PERFORM GET-CATEGORY-ID-AND-SEARCH UNTIL
019700                                        ENTRY-CATEGORY-ID EQUAL ZERO
019800                                     OR FOUND-CATEGORY-RECORD.
019900*
020000 GET-CATEGORY-ID-AND-SEARCH.
020100 
020200     DISPLAY "INFORM THE CATEGORY ID TO " MSG-OPTION " (<ENTER> FOR MENU)".
020300     ACCEPT ENTRY-CATEGORY-ID.
020400 
020500     IF ENTRY-CATEGORY-ID NOT EQUAL ZERO
020600        MOVE ENTRY-CATEGORY-ID TO CAT-ID
020700        PERFORM LOOK-FOR-CATEGORY-RECORD
020800        IF NOT FOUND-CATEGORY-RECORD
020900           DISPLAY "CATEGORY NOT FOUND ! <ENTER> TO CONTINUE"
021000           ACCEPT DUMMY.
021100*
021200 INQUIRY-BY-NAME-MODULE.
021300 
021400     MOVE "N" TO W-VALID-ANSWER.
021500     PERFORM GET-NAME-AND-SEARCH.
021600     PERFORM GET-NAME-AND-SEARCH UNTIL
021700                                     ENTRY-CATEGORY-NAME EQUAL SPACES.
021800*
021900 GET-NAME-AND-SEARCH.
022000 
022100     DISPLAY "INFORM THE CATEGORY NAME TO SEARCH (<ENTER> FOR MENU)".
022200     ACCEPT ENTRY-CATEGORY-NAME.
022300 
022400     IF ENTRY-CATEGORY-NAME NOT EQUAL SPACES
022500        INSPECT ENTRY-CATEGORY-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA
022600        MOVE ENTRY-CATEGORY-NAME TO CAT-NAME
022700        PERFORM LOOK-FOR-CATEGORY-BY-NAME
022800        IF NOT FOUND-CATEGORY-RECORD
022900           DISPLAY "CATEGORY NAME NOT FOUND ! <ENTER> TO CONTINUE"
023000           ACCEPT DUMMY
023100        ELSE
023200           PERFORM DISPLAY-CATEGORY-RECORD
023300           DISPLAY "<ENTER> TO CONTINUE"
023400           ACCEPT DUMMY.
023500*
023600 DISPLAY-CATEGORY-RECORD.
023700 
023800     PERFORM JUMP-LINE.
023900     DISPLAY "-----------------------------------------------------".
024000     DISPLAY "1) CATEGORY ID.....: " CAT-ID.
024100     DISPLAY "2) CATEGORY NAME...: " CAT-NAME.
024200     DISPLAY "3) ACTIVE (Y/N)....: " CAT-ACTIVE.
024300     DISPLAY "-----------------------------------------------------".
024400     PERFORM JUMP-LINE.
024500*
024600 DISPLAY-ALL-MODULE.
024700 
024800     PERFORM CLEAR-SCREEN.
024900 
025000     IF CATEGORY-TABLE-COUNT EQUAL ZERO
025100        DISPLAY "*** THE CATEGORY FILE IS EMPTY ***"
025200     ELSE
025300        MOVE 1 TO W-REWRITE-NDX
025400        PERFORM DISPLAY-ONE-CATEGORY-ROW
025500                UNTIL W-REWRITE-NDX > CATEGORY-TABLE-COUNT.
025600 
025700     DISPLAY "<ENTER> TO RETURN".
025800     ACCEPT DUMMY.
025900*
026000 DISPLAY-ONE-CATEGORY-ROW.
026100 
026200     SET CATEGORY-TABLE-NDX TO W-REWRITE-NDX.
026300     DISPLAY CT-CAT-ID (CATEGORY-TABLE-NDX) " "
026400             CT-CAT-NAME (CATEGORY-TABLE-NDX) " "
026500             CT-CAT-ACTIVE (CATEGORY-TABLE-NDX).
026600     ADD 1 TO W-REWRITE-NDX.
026700*
026800 ADD-MODULE.
026900 
027000     PERFORM GET-THE-NEW-CATEGORY-NAME.
027100     PERFORM ADD-REC-GET-ANOTHER UNTIL ENTRY-CATEGORY-NAME EQUAL SPACES.
027200*
027300 GET-THE-NEW-CATEGORY-NAME.
027400 
027500     DISPLAY "INFORM THE NEW CATEGORY NAME (<ENTER> FOR MENU)".
027600     ACCEPT ENTRY-CATEGORY-NAME.
027700 
027800     IF ENTRY-CATEGORY-NAME EQUAL SPACES
027900        DISPLAY "CATEGORY NAME CANNOT BE EMPTY ! <ENTER> TO CONTINUE"
028000        ACCEPT DUMMY
028100     ELSE
028200        INSPECT ENTRY-CATEGORY-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
028300*
028400 ADD-REC-GET-ANOTHER.
028500 
028600     IF ENTRY-CATEGORY-NAME NOT EQUAL SPACES
028700        PERFORM GET-NEXT-CATEGORY-ID-FROM-CONTROL
028800        IF NOT ERROR-READING-CTRL-FILE AND NOT ERROR-WRITING-CTRL-FILE
028900           MOVE ENTRY-CATEGORY-NAME TO CT-CAT-NAME (CATEGORY-TABLE-NDX)
029000           MOVE "Y"                 TO CT-CAT-ACTIVE (CATEGORY-TABLE-NDX)
029100           MOVE CT-CAT-ID (CATEGORY-TABLE-NDX)     TO CAT-ID
029200           MOVE CT-CAT-NAME (CATEGORY-TABLE-NDX)   TO CAT-NAME
029300           MOVE CT-CAT-ACTIVE (CATEGORY-TABLE-NDX) TO CAT-ACTIVE
029400           PERFORM REWRITE-CATEGORY-FILE
029500           DISPLAY "----- CATEGORY ADDED! -----"
029600           PERFORM DISPLAY-CATEGORY-RECORD
029700           DISPLAY "<ENTER> TO CONTINUE"
029800           ACCEPT DUMMY
029900        ELSE
030000           DISPLAY "*** ERROR ASSIGNING A NEW CATEGORY ID *** <ENTER>"
030100           ACCEPT DUMMY.
030200 
030300     PERFORM GET-THE-NEW-CATEGORY-NAME.
030400*
030500 GET-NEXT-CATEGORY-ID-FROM-CONTROL.
030600 
030700     OPEN I-O CONTROL-FILE.
030800     PERFORM GET-NEXT-CATEGORY-ID.
030900     CLOSE CONTROL-FILE.
031000 
031100     IF NOT ERROR-READING-CTRL-FILE AND NOT ERROR-WRITING-CTRL-FILE
031200        ADD 1 TO CATEGORY-TABLE-COUNT
031300        SET CATEGORY-TABLE-NDX TO CATEGORY-TABLE-COUNT
031400        MOVE W-NEXT-SURROGATE-ID TO CT-CAT-ID (CATEGORY-TABLE-NDX).
031500*
031600 CHANGE-MODULE.
031700 
031800     PERFORM GET-EXISTENT-CATEGORY-ID.
031900     PERFORM GET-RECORD-AND-CHANGE UNTIL ENTRY-CATEGORY-ID EQUAL ZERO.
032000*
032100 GET-RECORD-AND-CHANGE.
032200 
032300     PERFORM DISPLAY-CATEGORY-RECORD.
032400     DISPLAY "INFORM THE NEW CATEGORY NAME (<ENTER> TO KEEP CURRENT)".
032500     ACCEPT ENTRY-CATEGORY-NAME.
032600 
032700     IF ENTRY-CATEGORY-NAME NOT EQUAL SPACES
032800        INSPECT ENTRY-CATEGORY-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA
032900        MOVE ENTRY-CATEGORY-NAME TO CAT-NAME.
033000 
033100     DISPLAY "IS THIS CATEGORY ACTIVE ? <Y/N>".
033200     ACCEPT CAT-ACTIVE.
033300 
033400     MOVE CAT-NAME   TO CT-CAT-NAME (CATEGORY-TABLE-NDX).
033500     MOVE CAT-ACTIVE TO CT-CAT-ACTIVE (CATEGORY-TABLE-NDX).
033600 
033700     PERFORM REWRITE-CATEGORY-FILE.
033800     DISPLAY "----- CATEGORY CHANGED! -----".
033900     PERFORM DISPLAY-CATEGORY-RECORD.
034000     DISPLAY "<ENTER> TO CONTINUE".
034100     ACCEPT DUMMY.
034200 
034300     PERFORM GET-EXISTENT-CATEGORY-ID.
034400*
034500 DELETE-MODULE.
034600 
034700     PERFORM GET-EXISTENT-CATEGORY-ID.
034800     PERFORM GET-REC-DELETE-SEARCH-ANOTHER UNTIL
034900                                           ENTRY-CATEGORY-ID EQUAL ZERO.
035000*
035100 GET-REC-DELETE-SEARCH-ANOTHER.
035200 
035300     PERFORM DISPLAY-CATEGORY-RECORD.
035400 
035500     MOVE "DO YOU CONFIRM DELETING THIS CATEGORY ?" TO MSG-CONFIRMATION.
035600     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
035700     PERFORM ASK-USER-IF-WANT-TO-COMPLETE UNTIL VALID-ANSWER.
035800 
035900     IF DELETING-IS-CONFIRMED
036000        PERFORM REMOVE-ENTRY-FROM-TABLE
036100        PERFORM REWRITE-CATEGORY-FILE
036200        DISPLAY "----- CATEGORY DELETED! ----- <ENTER> TO CONTINUE"
036300        ACCEPT DUMMY.
036400 
036500     PERFORM GET-EXISTENT-CATEGORY-ID.
036600*
036700 REMOVE-ENTRY-FROM-TABLE.
036800 
036900     MOVE CATEGORY-TABLE-NDX TO W-REWRITE-NDX.
037000     PERFORM SHIFT-ONE-CATEGORY-ROW-DOWN
037100             UNTIL W-REWRITE-NDX >= CATEGORY-TABLE-COUNT.
037200 
037300     SUBTRACT 1 FROM CATEGORY-TABLE-COUNT.
037400*
037500 SHIFT-ONE-CATEGORY-ROW-DOWN.
037600 
037700     SET CATEGORY-TABLE-NDX TO W-REWRITE-NDX.
037800     MOVE CATEGORY-TABLE-ENTRY (CATEGORY-TABLE-NDX + 1)
037900       TO CATEGORY-TABLE-ENTRY (CATEGORY-TABLE-NDX).
038000     ADD 1 TO W-REWRITE-NDX.
038100*
038200 REWRITE-CATEGORY-FILE.
038300 
038400     OPEN OUTPUT CATEGORY-FILE.
038500 
038600     IF CATEGORY-TABLE-COUNT NOT EQUAL ZERO
038700        MOVE 1 TO W-REWRITE-NDX
038800        PERFORM WRITE-ONE-CATEGORY-ROW
038900                UNTIL W-REWRITE-NDX > CATEGORY-TABLE-COUNT.
039000 
039100     CLOSE CATEGORY-FILE.
039200*
039300 WRITE-ONE-CATEGORY-ROW.
039400 
039500     SET CATEGORY-TABLE-NDX TO W-REWRITE-NDX.
039600     MOVE CT-CAT-ID (CATEGORY-TABLE-NDX)     TO CAT-ID.
039700     MOVE CT-CAT-NAME (CATEGORY-TABLE-NDX)   TO CAT-NAME.
039800     MOVE CT-CAT-ACTIVE (CATEGORY-TABLE-NDX) TO CAT-ACTIVE.
039900     WRITE CATEGORY-RECORD.
040000     ADD 1 TO W-REWRITE-NDX.
040100*
040200 COPY "PLGENERAL.CBL".
040300 COPY "PL-LOOK-FOR-CATEGORY-RECORD.CBL".
040400 COPY "PL-NEXT-SURROGATE-ID.CBL".
