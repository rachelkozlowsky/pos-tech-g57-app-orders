000100*
000200*    WSRUNDT - RUN-DATE / RUN-TIME WORKING-STORAGE BLOCK
000300*    STAMPED FROM FUNCTION CURRENT-DATE AT THE TOP OF EVERY
000400*    MENU AND REPORT PROGRAM SO SCREEN BANNERS AND REPORT
000500*    HEADINGS CAN CARRY THE DATE THE PROGRAM WAS RUN.
000600*
000700     01  W-RUN-DATE-TIME.
000800         05  W-RUN-DATE-TIME-STAMP    PIC X(21).
000900         05  FILLER                  PIC X(01).
001000     01  W-RUN-DATE-NUMERIC-VIEW REDEFINES W-RUN-DATE-TIME.
001100         05  W-RUN-CCYY              PIC 9(4).
001200         05  W-RUN-MM                PIC 9(2).
001300         05  W-RUN-DD                PIC 9(2).
001400         05  W-RUN-HH                PIC 9(2).
001500         05  W-RUN-MN                PIC 9(2).
001600         05  W-RUN-SS                PIC 9(2).
001700         05  FILLER                  PIC X(07).
001800     01  W-RUN-DATE-EDITED-VIEW.
001900         05  W-RUN-DATE-EDITED       PIC 99/99/9999.
002000         05  FILLER                  PIC X(13).
