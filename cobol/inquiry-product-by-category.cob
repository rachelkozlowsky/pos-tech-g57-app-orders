000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INQUIRY-PRODUCT-BY-CATEGORY.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  03/05/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    03/05/89  MRD  REQ-0116  ORIGINAL PROGRAM.  BROWSES ALL
001200*                             PRODUCTS UNDER A GIVEN CATEGORY
001300*                             NAME, ONE RECORD AT A TIME,
001400*                             PATTERNED AFTER THE OLD VENDOR
001500*                             LOOK-UP-BY-NAME PROGRAM.
001600*    11/28/89  TJW  REQ-0202  PRODUCT-FILE/CATEGORY-FILE NOW
001700*                             READ WHOLE INTO TABLES AT OPEN
001800*                             TIME - THE BROWSE WALKS
001900*                             PRODUCT-TABLE-NDX FORWARD INSTEAD
002000*                             OF DOING A START/READ NEXT.
002100*    07/03/91  MRD  REQ-0279  ONLY ACTIVE PRODUCTS ARE SHOWN -
002200*                             DISCONTINUED ITEMS WERE CONFUSING
002300*                             THE COUNTER STAFF.
002400*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM
002500*                             HOLDS NO DATE FIELDS OF ITS OWN.
002600*                             NO CHANGE REQUIRED. SIGNED OFF.
002700*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
002800*                             RE-COMPILED CLEAN, NO FINDINGS.
002900*
003000 ENVIRONMENT DIVISION.
003100     CONFIGURATION SECTION.
003200     SPECIAL-NAMES.
003300         C01 IS TOP-OF-FORM.
003400 
003500     INPUT-OUTPUT SECTION.
003600     FILE-CONTROL.
003700 
003800         COPY "SLCATG.CBL".
003900         COPY "SLPROD.CBL".
004000 
004100 DATA DIVISION.
004200     FILE SECTION.
004300 
004400         COPY "FDCATG.CBL".
004500         COPY "FDPROD.CBL".
004600 
004700     WORKING-STORAGE SECTION.
004800 
004900         COPY "wscase01.cbl".
005000         COPY "wscatg.cbl".
005100         COPY "wsprod.cbl".
005200 
005300         01  W-DISPLAY-NEXT-RECORD       PIC X(01).
005400             88  DISPLAY-NEXT-RECORD     VALUE "Y", "y".
005500             88  VALID-ANSWER            VALUE "Y", "y", "N", "n".
005600 
005700         01  W-END-OF-TABLE              PIC X(01).
005800             88  END-OF-TABLE            VALUE "Y".
005900 
006000         01  W-BROWSE-NDX                PIC 9(05) COMP.
006100 
006200         77  ENTRY-CATEGORY-NAME         PIC X(50).
006300         77  DUMMY                       PIC X(01).
006400*
006500 PROCEDURE DIVISION.
006600 
006700     PERFORM LOAD-CATEGORY-TABLE.
006800     PERFORM LOAD-PRODUCT-TABLE.
006900 
007000     PERFORM GET-CATEGORY-NAME-AND-SEARCH.
007100     PERFORM GET-CATEGORY-NAME-AND-SEARCH UNTIL
007200                                       ENTRY-CATEGORY-NAME EQUAL SPACES
007300                                    OR FOUND-CATEGORY-RECORD.
007400 
007500     PERFORM SHOW-RECORD-GET-ANOTHER-CATEGORY UNTIL
007600                                       ENTRY-CATEGORY-NAME EQUAL SPACES.
007700 
007800     EXIT PROGRAM.
007900 
008000     STOP RUN.
008100*
008200 GET-CATEGORY-NAME-AND-SEARCH.
008300 
008400     PERFORM CLEAR-SCREEN.
008500     MOVE SPACES TO ENTRY-CATEGORY-NAME.
008600     DISPLAY "INFORM A CATEGORY NAME TO BROWSE (<ENTER> TO QUIT)".
008700     ACCEPT ENTRY-CATEGORY-NAME.
008800 
008900     IF ENTRY-CATEGORY-NAME EQUAL SPACES
009000        DISPLAY "PROGRAM TERMINATED !"
009100     ELSE
009200        INSPECT ENTRY-CATEGORY-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA
009300        MOVE ENTRY-CATEGORY-NAME TO CAT-NAME
009400        PERFORM LOOK-FOR-CATEGORY-BY-NAME
009500        IF NOT FOUND-CATEGORY-RECORD
009600           DISPLAY "CATEGORY NOT FOUND ! "
009700           ACCEPT DUMMY.
009800*
009900 SHOW-RECORD-GET-ANOTHER-CATEGORY.
010000 
010100     MOVE "N" TO W-END-OF-TABLE.
010200     MOVE 1   TO W-BROWSE-NDX.
010300 
010400     PERFORM FIND-NEXT-PRODUCT-IN-CATEGORY.
010500 
010600     IF END-OF-TABLE
010700        DISPLAY "*** NO PRODUCTS FOUND UNDER THIS CATEGORY *** <ENTER>"
010800        ACCEPT DUMMY
010900     ELSE
011000        PERFORM DISPLAY-THE-RECORD
011100        MOVE "Y" TO W-DISPLAY-NEXT-RECORD
011200        PERFORM ADVANCE-AND-PAUSE
011300        PERFORM SHOW-RECORD-ASK-TO-SHOW-NEXT
011400                                         UNTIL NOT DISPLAY-NEXT-RECORD.
011500 
011600     PERFORM GET-CATEGORY-NAME-AND-SEARCH.
011700     PERFORM GET-CATEGORY-NAME-AND-SEARCH UNTIL
011800                                       ENTRY-CATEGORY-NAME EQUAL SPACES
011900                                    OR FOUND-CATEGORY-RECORD.
012000*
012100 FIND-NEXT-PRODUCT-IN-CATEGORY.
012200 
012300     PERFORM TEST-ONE-CATEGORY-ROW
012400             UNTIL END-OF-TABLE
012500                OR (PT-PROD-CAT-ID (W-BROWSE-NDX) EQUAL CAT-ID
012600                    AND PT-PROD-ACTIVE (W-BROWSE-NDX) EQUAL "Y").
012700*
012800 TEST-ONE-CATEGORY-ROW.
012900 
013000     IF W-BROWSE-NDX > PRODUCT-TABLE-COUNT
013100        MOVE "Y" TO W-END-OF-TABLE
013200     ELSE
013300        IF NOT (PT-PROD-CAT-ID (W-BROWSE-NDX) EQUAL CAT-ID
013400                AND PT-PROD-ACTIVE (W-BROWSE-NDX) EQUAL "Y")
013500           ADD 1 TO W-BROWSE-NDX.
013600*
013700 SHOW-RECORD-ASK-TO-SHOW-NEXT.
013800 
013900     PERFORM CONFIRM-SHOWING-THE-NEXT-RECORD.
014000     PERFORM CONFIRM-SHOWING-THE-NEXT-RECORD UNTIL VALID-ANSWER.
014100 
014200     IF DISPLAY-NEXT-RECORD
014300        PERFORM DISPLAY-THE-RECORD
014400        PERFORM ADVANCE-AND-PAUSE.
014500*
014600 CONFIRM-SHOWING-THE-NEXT-RECORD.
014700 
014800     DISPLAY "DISPLAY NEXT RECORD ? (Y/N) ".
014900     ACCEPT W-DISPLAY-NEXT-RECORD.
015000     INSPECT W-DISPLAY-NEXT-RECORD CONVERTING SPACE TO "Y".
015100*
015200 ADVANCE-AND-PAUSE.
015300 
015400     ADD 1 TO W-BROWSE-NDX.
015500     PERFORM FIND-NEXT-PRODUCT-IN-CATEGORY.
015600 
015700     IF END-OF-TABLE
015800        DISPLAY "<ENTER> TO CONTINUE"
015900        ACCEPT DUMMY
016000        MOVE "N" TO W-DISPLAY-NEXT-RECORD.
016100*
016200 DISPLAY-THE-RECORD.
016300 
016400     SET PRODUCT-TABLE-NDX TO W-BROWSE-NDX.
016500 
016600     PERFORM CLEAR-SCREEN.
016700     DISPLAY "CATEGORY...........: " CAT-NAME.
016800     DISPLAY "PRODUCT ID.........: " PT-PROD-ID (PRODUCT-TABLE-NDX).
016900     DISPLAY "NAME...............: " PT-PROD-NAME (PRODUCT-TABLE-NDX).
017000     DISPLAY "DESCRIPTION........: " PT-PROD-DESCRIPTION (PRODUCT-TABLE-NDX).
017100     DISPLAY "PRICE..............: " PT-PROD-PRICE (PRODUCT-TABLE-NDX).
017200*
017300 COPY "PLMENU.CBL".
017400 COPY "PL-LOOK-FOR-CATEGORY-RECORD.CBL".
