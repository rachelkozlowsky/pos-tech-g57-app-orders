000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DISPLAY-PRODUCT-BY-NUMBER.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  03/06/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    03/06/89  MRD  REQ-0117  ORIGINAL PROGRAM.  SCREEN LISTING
001200*                             OF EVERY PRODUCT ON FILE, IN ID
001300*                             ORDER, PATTERNED AFTER THE OLD
001400*                             VENDOR LISTING PROGRAM.
001500*    11/28/89  TJW  REQ-0202  PRODUCT-FILE/CATEGORY-FILE NOW
001600*                             READ WHOLE INTO TABLES AT OPEN
001700*                             TIME - THE LISTING WALKS THE
001800*                             TABLE INSTEAD OF READING NEXT.
001900*    04/30/92  SKP  REQ-0303  PAGE-NUMBER ADDED TO THE TITLE
002000*                             LINE TO MATCH THE OTHER LISTING
002100*                             PROGRAMS.
002200*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM
002300*                             HOLDS NO DATE FIELDS OF ITS OWN.
002400*                             NO CHANGE REQUIRED. SIGNED OFF.
002500*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
002600*                             RE-COMPILED CLEAN, NO FINDINGS.
002700*
002800 ENVIRONMENT DIVISION.
002900     CONFIGURATION SECTION.
003000     SPECIAL-NAMES.
003100         C01 IS TOP-OF-FORM.
003200 
003300     INPUT-OUTPUT SECTION.
003400     FILE-CONTROL.
003500 
003600         COPY "SLPROD.CBL".
003700         COPY "SLCATG.CBL".
003800 
003900 DATA DIVISION.
004000     FILE SECTION.
004100 
004200         COPY "FDPROD.CBL".
004300         COPY "FDCATG.CBL".
004400 
004500     WORKING-STORAGE SECTION.
004600 
004700         COPY "wsprod.cbl".
004800         COPY "wscatg.cbl".
004900 
005000         01  TITLE-LINE.
005100             05  FILLER              PIC X(24) VALUE SPACES.
005200             05  FILLER              PIC X(24) VALUE "LIST OF ALL PRODUCTS BY ID".
005300             05  FILLER              PIC X(10) VALUE SPACES.
005400             05  FILLER              PIC X(04) VALUE "PAG:".
005500             05  PAGE-NUMBER         PIC 9(03).
005600 
005700         01  HEADING-1.
005800             05  FILLER              PIC X(11) VALUE "PRODUCT ID".
005900             05  FILLER              PIC X(04) VALUE SPACES.
006000             05  FILLER              PIC X(30) VALUE "NAME / CATEGORY".
006100             05  FILLER              PIC X(15) VALUE SPACES.
006200             05  FILLER              PIC X(20) VALUE "PRICE / ACTIVE".
006300 
006400         01  HEADING-2.
006500             05  FILLER              PIC X(11) VALUE ALL "=".
006600             05  FILLER              PIC X(01) VALUE SPACE.
006700             05  FILLER              PIC X(30) VALUE ALL "=".
006800             05  FILLER              PIC X(15) VALUE ALL "=".
006900             05  FILLER              PIC X(20) VALUE ALL "=".
007000 
007100         01  DETAIL-1.
007200             05  D-PROD-ID           PIC 9(09).
007300             05  FILLER              PIC X(03).
007400             05  D-PROD-NAME         PIC X(30).
007500             05  FILLER              PIC X(15).
007600             05  D-PROD-PRICE        PIC ZZZ,ZZ9.99.
007700 
007800         01  DETAIL-2.
007900             05  FILLER              PIC X(13) VALUE SPACES.
008000             05  D-CAT-NAME          PIC X(30).
008100             05  FILLER              PIC X(15) VALUE SPACES.
008200             05  D-PROD-ACTIVE       PIC X(01).
008300 
008400         01  W-END-OF-TABLE          PIC X(01).
008500             88  END-OF-TABLE        VALUE "Y".
008600 
008700         01  W-DISPLAYED-LINES       PIC 9(02) COMP.
008800             88  PAGE-FULL           VALUE 18 THROUGH 99.
008900 
009000         01  W-BROWSE-NDX            PIC 9(05) COMP.
009100 
009200         77  DUMMY                   PIC X(01).
009300*
009400 PROCEDURE DIVISION.
009500 
009600     PERFORM LOAD-CATEGORY-TABLE.
009700     PERFORM LOAD-PRODUCT-TABLE.
009800 
009900     MOVE 0 TO PAGE-NUMBER.
010000     MOVE "N" TO W-END-OF-TABLE.
010100     MOVE 1 TO W-BROWSE-NDX.
010200 
010300     PERFORM DISPLAY-HEADINGS.
010400 
010500     IF PRODUCT-TABLE-COUNT EQUAL ZERO
010600        MOVE "Y" TO W-END-OF-TABLE.
010700 
010800     IF END-OF-TABLE
010900        DISPLAY "NO RECORDS IN THE PRODUCT FILE ! <ENTER> TO CONTINUE"
011000     ELSE
011100        PERFORM DISPLAY-A-RECORD UNTIL END-OF-TABLE
011200        DISPLAY "*** END OF RECORDS ***** ! <ENTER> TO CONTINUE".
011300 
011400     ACCEPT DUMMY.
011500 
011600     EXIT PROGRAM.
011700 
011800     STOP RUN.
011900*
012000 DISPLAY-HEADINGS.
012100 
012200     PERFORM CLEAR-SCREEN.
012300     ADD 1 TO PAGE-NUMBER.
012400     DISPLAY TITLE-LINE.
012500     PERFORM JUMP-LINE 3 TIMES.
012600     DISPLAY HEADING-1.
012700     DISPLAY HEADING-2.
012800 
012900     MOVE 6 TO W-DISPLAYED-LINES.
013000*
013100 DISPLAY-A-RECORD.
013200 
013300     IF PAGE-FULL
013400        DISPLAY "<ENTER> TO CONTINUE"
013500        ACCEPT DUMMY
013600        PERFORM DISPLAY-HEADINGS.
013700 
013800     MOVE PT-PROD-ID (W-BROWSE-NDX)     TO D-PROD-ID.
013900     MOVE PT-PROD-NAME (W-BROWSE-NDX)   TO D-PROD-NAME.
014000     MOVE PT-PROD-PRICE (W-BROWSE-NDX)  TO D-PROD-PRICE.
014100     MOVE PT-PROD-ACTIVE (W-BROWSE-NDX) TO D-PROD-ACTIVE.
014200 
014300     MOVE PT-PROD-CAT-ID (W-BROWSE-NDX) TO CAT-ID.
014400     PERFORM LOOK-FOR-CATEGORY-RECORD.
014500 
014600     IF FOUND-CATEGORY-RECORD
014700        MOVE CAT-NAME TO D-CAT-NAME
014800     ELSE
014900        MOVE "** NOT FOUND **" TO D-CAT-NAME.
015000 
015100     DISPLAY DETAIL-1.
015200     DISPLAY DETAIL-2.
015300     PERFORM JUMP-LINE.
015400 
015500     ADD 3 TO W-DISPLAYED-LINES.
015600 
015700     ADD 1 TO W-BROWSE-NDX.
015800     IF W-BROWSE-NDX > PRODUCT-TABLE-COUNT
015900        MOVE "Y" TO W-END-OF-TABLE.
016000*
016100 COPY "PLMENU.CBL".
016200 COPY "PL-LOOK-FOR-CATEGORY-RECORD.CBL".
