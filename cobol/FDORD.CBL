000100*
000200*    FDORD - ORDER FILE / RECORD LAYOUT.
000300*
000400*    ORD-STATUS DRIVES THE PREPARATION LIFECYCLE (SEE
000500*    ORDER-STATUS.CBL) - SENT, RECEIVED, IN_PREPARATION,
000600*    READY, FINISHED, IN THAT FIXED SEQUENCE.  ORD-ITEM-COUNT
000700*    TELLS THE MAINTENANCE PROGRAMS HOW MANY ITEM-FILE
000800*    RECORDS (SEE FDITEM.CBL) BELONG TO THIS ORDER WITHOUT A
000900*    SEPARATE PASS OF THE ITEM FILE.
001000*
001100     FD  ORDER-FILE
001200         LABEL RECORDS ARE STANDARD.
001300     01  ORDER-RECORD.
001400         05  ORD-ID                  PIC 9(09).
001500         05  ORD-TITLE               PIC X(80).
001600         05  ORD-DESCRIPTION         PIC X(200).
001700         05  ORD-STATUS              PIC X(15).
001800             88  ORDER-STATUS-CREATED        VALUE "CREATED".
001900             88  ORDER-STATUS-SENT           VALUE "SENT".
002000             88  ORDER-STATUS-RECEIVED       VALUE "RECEIVED".
002100             88  ORDER-STATUS-IN-PREP        VALUE "IN_PREPARATION".
002200             88  ORDER-STATUS-READY          VALUE "READY".
002300             88  ORDER-STATUS-FINISHED       VALUE "FINISHED".
002400         05  ORD-CPF-CLIENT          PIC X(11).
002500         05  ORD-TOTAL-AMOUNT        PIC S9(7)V99.
002600         05  ORD-RECEIVED-AT         PIC X(19).
002700         05  ORD-CREATED-AT          PIC X(19).
002800         05  ORD-UPDATED-AT          PIC X(19).
002900         05  ORD-ITEM-COUNT          PIC 9(04).
003000         05  FILLER                  PIC X(15).
003100*
003200*    04/12/91 R.HOLLIS  BROKE OUT THE THREE TIMESTAMP FIELDS
003300*                       SO THE REPORT PROGRAM CAN GET AT
003400*                       CCYY/MM/DD WITHOUT AN UNSTRING EVERY
003500*                       TIME IT NEEDS THE YEAR ALONE.
003600     01  ORD-RECEIVED-AT-VIEW REDEFINES ORDER-RECORD.
003700         05  FILLER                  PIC X(324).
003800         05  ORD-RCV-CCYY            PIC X(04).
003900         05  FILLER                  PIC X(01).
004000         05  ORD-RCV-MM              PIC X(02).
004100         05  FILLER                  PIC X(01).
004200         05  ORD-RCV-DD              PIC X(02).
004300         05  FILLER                  PIC X(01).
004400         05  ORD-RCV-HH              PIC X(02).
004500         05  FILLER                  PIC X(01).
004600         05  ORD-RCV-MN              PIC X(02).
004700         05  FILLER                  PIC X(01).
004800         05  ORD-RCV-SS              PIC X(02).
004900         05  FILLER                  PIC X(57).
005000*
005100     01  ORD-CREATED-AT-VIEW REDEFINES ORDER-RECORD.
005200         05  FILLER                  PIC X(343).
005300         05  ORD-CRE-CCYY            PIC X(04).
005400         05  FILLER                  PIC X(01).
005500         05  ORD-CRE-MM              PIC X(02).
005600         05  FILLER                  PIC X(01).
005700         05  ORD-CRE-DD              PIC X(02).
005800         05  FILLER                  PIC X(01).
005900         05  ORD-CRE-HH              PIC X(02).
006000         05  FILLER                  PIC X(01).
006100         05  ORD-CRE-MN              PIC X(02).
006200         05  FILLER                  PIC X(01).
006300         05  ORD-CRE-SS              PIC X(02).
006400         05  FILLER                  PIC X(38).
006500*
006600     01  ORD-UPDATED-AT-VIEW REDEFINES ORDER-RECORD.
006700         05  FILLER                  PIC X(362).
006800         05  ORD-UPD-CCYY            PIC X(04).
006900         05  FILLER                  PIC X(01).
007000         05  ORD-UPD-MM              PIC X(02).
007100         05  FILLER                  PIC X(01).
007200         05  ORD-UPD-DD              PIC X(02).
007300         05  FILLER                  PIC X(01).
007400         05  ORD-UPD-HH              PIC X(02).
007500         05  FILLER                  PIC X(01).
007600         05  ORD-UPD-MN              PIC X(02).
007700         05  FILLER                  PIC X(01).
007800         05  ORD-UPD-SS              PIC X(02).
007900         05  FILLER                  PIC X(19).
008000*
008100*    NEW-ORDER-FILE IS THE REBUILD TARGET USED BY THE
008200*    OLD-MASTER/NEW-MASTER REWRITE PARAGRAPHS IN
008300*    ORDER-MAINTENANCE AND ORDER-STATUS.  SAME SHAPE AS
008400*    ORDER-RECORD, DIFFERENT NAME SO BOTH CAN BE OPEN AT ONCE.
008500     FD  NEW-ORDER-FILE
008600         LABEL RECORDS ARE STANDARD.
008700     01  NEW-ORDER-RECORD.
008800         05  NORD-ID                 PIC 9(09).
008900         05  NORD-TITLE              PIC X(80).
009000         05  NORD-DESCRIPTION        PIC X(200).
009100         05  NORD-STATUS             PIC X(15).
009200         05  NORD-CPF-CLIENT         PIC X(11).
009300         05  NORD-TOTAL-AMOUNT       PIC S9(7)V99.
009400         05  NORD-RECEIVED-AT        PIC X(19).
009500         05  NORD-CREATED-AT         PIC X(19).
009600         05  NORD-UPDATED-AT         PIC X(19).
009700         05  NORD-ITEM-COUNT         PIC 9(04).
009800         05  FILLER                  PIC X(15).
