000100*
000200*    WSSTAMP - WORKING-STORAGE FOR PL-STAMP-TIMESTAMP.CBL.
000300*    FUNCTION CURRENT-DATE RETURNS A 21-BYTE STRING; THE
000400*    REDEFINES BELOW PICKS OFF THE PIECES THIS SHOP'S
000500*    TIMESTAMP FORMAT NEEDS AND DROPS THE GMT-OFFSET TAIL.
000600*
000700     01  W-CURRENT-DATE-TIME-RAW     PIC X(21).
000800     01  W-CDT-BROKEN-DOWN REDEFINES W-CURRENT-DATE-TIME-RAW.
000900         05  W-CDT-CCYY              PIC 9(04).
001000         05  W-CDT-MM                PIC 9(02).
001100         05  W-CDT-DD                PIC 9(02).
001200         05  W-CDT-HH                PIC 9(02).
001300         05  W-CDT-MN                PIC 9(02).
001400         05  W-CDT-SS                PIC 9(02).
001500         05  FILLER                  PIC X(07).
001600     01  W-STAMPED-TIMESTAMP         PIC X(19).
