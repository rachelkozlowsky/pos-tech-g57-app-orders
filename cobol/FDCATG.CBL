000100*
000200*    FDCATG - CATEGORY FILE / RECORD LAYOUT.
000300*
000400*    HOLDS THE MENU CATEGORIES ("LANCHES", "BEBIDAS", ETC).
000500*    CAT-ACTIVE GATES WHETHER THE COUNTER WILL STILL SELL
000600*    PRODUCTS UNDER THIS CATEGORY - SEE THE ORDER-ITEM
000700*    VALIDATION CHAIN IN ORDER-MAINTENANCE.
000800*
000900     FD  CATEGORY-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  CATEGORY-RECORD.
001200         05  CAT-ID                  PIC 9(09).
001300         05  CAT-NAME                PIC X(50).
001400         05  CAT-ACTIVE              PIC X(01).
001500             88  CATEGORY-IS-ACTIVE      VALUE "Y".
001600             88  CATEGORY-IS-INACTIVE    VALUE "N".
001700         05  FILLER                  PIC X(20).
001800*
001900     01  CAT-ID-ALPHA-VIEW REDEFINES CATEGORY-RECORD.
002000         05  CAT-ID-ALPHA            PIC X(09).
002100         05  FILLER                  PIC X(71).
