000100*
000200*    FDCONTRL - CONTROL FILE / RECORD LAYOUT.
000300*
000400*    ONE RECORD, KEY ALWAYS 1.  HOLDS THE LAST SURROGATE KEY
000500*    HANDED OUT FOR EACH BUSINESS FILE; PL-NEXT-SURROGATE-ID
000600*    BUMPS THESE BY ONE AND REWRITES THE RECORD EVERY TIME A
000700*    NEW CATEGORY/PRODUCT/ORDER/ITEM IS ADDED.
000800*
000900     FD  CONTROL-FILE
001000         LABEL RECORDS ARE STANDARD.
001100     01  CONTROL-RECORD.
001200         05  CONTROL-KEY             PIC 9(01).
001300         05  CTL-NEXT-CAT-ID         PIC 9(09).
001400         05  CTL-NEXT-PROD-ID        PIC 9(09).
001500         05  CTL-NEXT-ORD-ID         PIC 9(09).
001600         05  CTL-NEXT-ITEM-ID        PIC 9(09).
001700         05  FILLER                  PIC X(13).
001800*
001900     01  CONTROL-COUNTERS-ALPHA-VIEW REDEFINES CONTROL-RECORD.
002000         05  FILLER                  PIC X(01).
002100         05  CTL-COUNTERS-ALPHA      PIC X(36).
002200         05  FILLER                  PIC X(13).
