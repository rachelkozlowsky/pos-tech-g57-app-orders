000100*
000200*    WSORD - ORDER-FILE / NEW-ORDER-FILE STATUS BYTES AND
000300*    FOUND-RECORD SWITCH SHARED BY EVERY PROGRAM THAT OPENS
000400*    SLORD.CBL.  ORDER-FILE IS SCANNED SEQUENTIALLY (SEE
000500*    SLORD.CBL BANNER) RATHER THAN TABLE-LOADED - IT IS THE
000600*    BIGGEST OF THE FOUR FILES AND IS APPEND/REWRITE HEAVY.
000700*
000800     01  W-ORDER-FILE-STATUS         PIC X(02).
000900         88  ORDER-FILE-OK           VALUE "00".
001000         88  ORDER-FILE-AT-END       VALUE "10".
001100     01  W-NEW-ORDER-FILE-STATUS     PIC X(02).
001200         88  NEW-ORDER-FILE-OK       VALUE "00".
001300     01  W-FOUND-ORDER-RECORD        PIC X(01).
001400         88  FOUND-ORDER-RECORD      VALUE "Y".
