000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDER-MAINTENANCE.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  04/12/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    04/12/89  MRD  REQ-0140  ORIGINAL PROGRAM.  ADD/CHANGE/LOOK UP/
001200*                              DELETE FOR THE ORDER-FILE, PATTERNED
001300*                              AFTER THE OLD VOUCHER-MAINTENANCE
001400*                              PROGRAM'S FIELD-BY-FIELD ENTRY STYLE.
001500*    04/19/89  MRD  REQ-0141  ITEM LINES ADDED - EACH ORDER CARRIES
001600*                              ONE OR MORE PRODUCT/QUANTITY LINES,
001700*                              HELD IN ITEM-ORD-TABLE WHILE THE
001800*                              ORDER IS BEING BUILT OR CHANGED.
001900*    05/02/89  MRD  REQ-0148  PRODUCT/CATEGORY VALIDATION CHAIN ADDED
002000*                              TO VALIDATE-ORDER-ITEMS - COUNTER STAFF
002100*                              WERE KEYING DISCONTINUED PRODUCT ID'S.
002200*    09/14/90  TJW  REQ-0231  CLIENT CPF FIELD ADDED TO THE ORDER
002300*                              RECORD.  LOOK-UP-CLIENT-BY-CPF IS A
002400*                              STAND-IN UNTIL THE FRANCHISE'S OWN
002500*                              CLIENT DIRECTORY CAN BE REACHED FROM
002600*                              THIS SHOP'S EQUIPMENT.
002700*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - ORD-CREATED-AT,
002800*                              ORD-UPDATED-AT AND ORD-RECEIVED-AT ARE
002900*                              STORED CCYY-MM-DD HH:MM:SS (4-DIGIT
003000*                              YEAR).  NO CHANGE REQUIRED.
003100*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
003200*                              RE-COMPILED CLEAN, NO FINDINGS.
003300*    03/11/02  SKP  REQ-0410  ORD-ITEM-COUNT NOW MAINTAINED ON THE
003400*                              ORDER RECORD ITSELF SO THE MONITOR
003500*                              REPORT DOES NOT HAVE TO RE-SCAN
003600*                              ITEM-FILE FOR A SIMPLE COUNT.
003700*
003800 ENVIRONMENT DIVISION.
003900     CONFIGURATION SECTION.
004000     SPECIAL-NAMES.
004100         C01 IS TOP-OF-FORM.
004200 
004300     INPUT-OUTPUT SECTION.
004400     FILE-CONTROL.
004500 
004600         COPY "SLORD.CBL".
004700         COPY "SLITEM.CBL".
004800         COPY "SLCATG.CBL".
004900         COPY "SLPROD.CBL".
005000         COPY "SLCONTRL.CBL".
005100 
005200 DATA DIVISION.
005300     FILE SECTION.
005400 
005500         COPY "FDORD.CBL".
005600         COPY "FDITEM.CBL".
005700         COPY "FDCATG.CBL".
005800         COPY "FDPROD.CBL".
005900         COPY "FDCONTRL.CBL".
006000 
006100     WORKING-STORAGE SECTION.
006200 
006300         COPY "wscase01.cbl".
006400         COPY "wsord.cbl".
006500         COPY "wsitem.cbl".
006600         COPY "wscatg.cbl".
006700         COPY "wsprod.cbl".
006800         COPY "wsstamp.cbl".
006900         COPY "wsremtime.cbl".
007000 
007100*       CONTROL-FILE STAYS OPEN I-O FOR THE WHOLE RUN SO
007200*       PL-NEXT-SURROGATE-ID.CBL CAN BE PERFORMED WHENEVER A NEW
007300*       ORDER OR ORDER LINE NEEDS A SURROGATE ID.
007400         01  W-CONTROL-FILE-STATUS       PIC X(02).
007500             88  CONTROL-FILE-OK         VALUE "00".
007600         01  W-ERROR-READING-CTRL-FILE   PIC X(01).
007700             88  ERROR-READING-CTRL-FILE VALUE "Y".
007800         01  W-ERROR-WRITING-CTRL-FILE   PIC X(01).
007900             88  ERROR-WRITING-CTRL-FILE VALUE "Y".
008000         01  W-NEXT-SURROGATE-ID         PIC 9(09).
008100 
008200*       CURRENT-ORDER-RECORD IS A WORKING-STORAGE SHADOW OF
008300*       ORDER-RECORD.  ORDER-FILE IS LINE SEQUENTIAL SO A CHANGE
008400*       OR DELETE HAS TO RE-SCAN THE WHOLE FILE (SEE
008500*       REWRITE-ORDER-AND-ITEMS) - THE ORDER BEING WORKED ON IS
008600*       KEPT HERE WHILE THE FD'S OWN ORDER-RECORD IS BUSY READING
008700*       THE OLD FILE.
008800         01  CURRENT-ORDER-RECORD.
008900             05  CO-ID                   PIC 9(09).
009000             05  CO-TITLE                PIC X(80).
009100             05  CO-DESCRIPTION          PIC X(200).
009200             05  CO-STATUS               PIC X(15).
009300             05  CO-CPF-CLIENT           PIC X(11).
009400             05  CO-TOTAL-AMOUNT         PIC S9(7)V99.
009500             05  CO-RECEIVED-AT          PIC X(19).
009600             05  CO-CREATED-AT           PIC X(19).
009700             05  CO-UPDATED-AT           PIC X(19).
009800             05  CO-ITEM-COUNT           PIC 9(04).
009900             05  FILLER                  PIC X(15).
010000 
010100         01  W-ORDER-MENU-OPTION         PIC 9(01).
010200             88  VALID-ORDER-MENU-OPTION VALUE 0 THRU 4.
010300         01  W-VALID-ANSWER              PIC X(01).
010400             88  VALID-ANSWER            VALUE "Y", "y", "N", "n".
010500             88  QUIT-IS-CONFIRMED       VALUE "Y", "y".
010600             88  DELETING-IS-CONFIRMED   VALUE "Y", "y".
010700         01  ENTRY-RECORD-FIELD          PIC 9(01).
010800             88  VALID-FIELD             VALUE 0 THRU 4.
010900         01  ENTRY-ORDER-ID              PIC 9(09).
011000         01  ENTRY-PROD-ID               PIC 9(09).
011100         01  ENTRY-QUANTITY              PIC 9(04).
011200         01  W-ORDER-ITEMS-VALID         PIC X(01).
011300             88  ORDER-ITEMS-ARE-VALID   VALUE "Y".
011400         01  W-REJECT-MESSAGE            PIC X(60).
011500         01  W-ORDER-TOTAL               PIC S9(7)V99.
011600         01  W-LINE-EXTENDED             PIC S9(7)V99.
011700         01  ENTRY-CPF                   PIC X(11).
011800         01  W-FOUND-CLIENT              PIC X(01).
011900             88  FOUND-CLIENT            VALUE "Y".
012000         01  W-ITEMS-CHANGED             PIC X(01).
012100             88  ITEMS-WERE-CHANGED      VALUE "Y".
012200         01  MSG-CONFIRMATION            PIC X(60).
012300         01  MSG-AFTER-SAVING            PIC X(60).
012400         01  MSG-OPTION                  PIC X(07).
012500         77  DUMMY                       PIC X(01).
012600*
012700 PROCEDURE DIVISION.
012800 
012900     PERFORM LOAD-CATEGORY-TABLE.
013000     PERFORM LOAD-PRODUCT-TABLE.
013100 
013200     OPEN I-O CONTROL-FILE.
013300 
013400     PERFORM GET-MENU-OPTION.
013500     PERFORM GET-MENU-OPTION UNTIL
013600                                 W-ORDER-MENU-OPTION EQUAL ZERO
013700                              OR VALID-ORDER-MENU-OPTION.
013800 
013900     PERFORM DO-OPTIONS UNTIL
014000                                 W-ORDER-MENU-OPTION EQUAL ZERO.
014100 
014200     CLOSE CONTROL-FILE.
014300 
014400     EXIT PROGRAM.
014500 
014600     STOP RUN.
014700*
014800 GET-MENU-OPTION.
014900 
015000     PERFORM CLEAR-SCREEN.
015100     DISPLAY "                          ORDER-FILE MAINTENANCE PROGRAM".
015200     DISPLAY " ".
015300     DISPLAY "                              -------------------------".
015400     DISPLAY "                              | 1 - ADD ORDER          |".
015500     DISPLAY "                              | 2 - CHANGE ORDER       |".
015600     DISPLAY "                              | 3 - LOOK UP ORDER      |".
015700     DISPLAY "                              | 4 - DELETE ORDER       |".
015800     DISPLAY "                              | 0 - EXIT               |".
015900     DISPLAY "                              --------------------------".
016000     DISPLAY " ".
016100     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:  ".
016200     PERFORM JUMP-LINE 11 TIMES.
016300     ACCEPT W-ORDER-MENU-OPTION.
016400 
016500     IF W-ORDER-MENU-OPTION EQUAL ZERO
016600        DISPLAY "PROGRAM TERMINATED !"
016700     ELSE
016800        IF NOT VALID-ORDER-MENU-OPTION
016900           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
017000           ACCEPT DUMMY.
017100*
017200 DO-OPTIONS.
017300 
017400     PERFORM CLEAR-SCREEN.
017500 
017600     IF W-ORDER-MENU-OPTION = 1
017700        MOVE "ADD    " TO MSG-OPTION
017800        PERFORM ADD-MODULE.
017900 
018000     IF W-ORDER-MENU-OPTION = 2
018100        MOVE "CHANGE " TO MSG-OPTION
018200        PERFORM CHANGE-MODULE.
018300 
018400     IF W-ORDER-MENU-OPTION = 3
018500        MOVE "LOOK UP" TO MSG-OPTION
018600        PERFORM INQUIRY-MODULE.
018700 
018800     IF W-ORDER-MENU-OPTION = 4
018900        MOVE "DELETE " TO MSG-OPTION
019000        PERFORM DELETE-MODULE.
019100 
019200     PERFORM GET-MENU-OPTION.
019300     PERFORM GET-MENU-OPTION UNTIL
019400                                 W-ORDER-MENU-OPTION EQUAL ZERO
019500                              OR VALID-ORDER-MENU-OPTION.
019600*
019700*    A D D   M O D U L E
019800*    --------------------------------------------------------------
019900 ADD-MODULE.
020000 
020100     PERFORM ADD-REC-GET-ANOTHER-ORDER.
020200     PERFORM ADD-REC-GET-ANOTHER-ORDER UNTIL QUIT-IS-CONFIRMED.
020300*
020400 ADD-REC-GET-ANOTHER-ORDER.
020500 
020600     MOVE SPACES TO ORDER-RECORD.
020700     MOVE ZERO   TO ITEM-ORD-TABLE-COUNT.
020800     MOVE "N"    TO W-VALID-ANSWER.
020900 
021000     PERFORM GET-ORDER-TITLE
021100                           UNTIL ORD-TITLE NOT EQUAL SPACES
021200                              OR QUIT-IS-CONFIRMED.
021300 
021400     IF NOT QUIT-IS-CONFIRMED
021500        PERFORM GET-ORDER-DESCRIPTION
021600        PERFORM GET-ORDER-CPF
021700        PERFORM GET-ORDER-ITEMS.
021800 
021900     IF QUIT-IS-CONFIRMED
022000        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
022100        ACCEPT DUMMY
022200     ELSE
022300        PERFORM VALIDATE-ORDER-ITEMS THRU VALIDATE-ORDER-ITEMS-EXIT
022400        IF ORDER-ITEMS-ARE-VALID
022500           PERFORM COMPUTE-ORDER-TOTAL
022600           PERFORM WRITE-ORDER-AND-ITEMS
022700           DISPLAY "THE NEW ORDER HAS BEEN ADDED ! <ENTER> TO CONTINUE"
022800           ACCEPT DUMMY
022900        ELSE
023000           DISPLAY W-REJECT-MESSAGE
023100           DISPLAY "<ENTER> TO CONTINUE"
023200           ACCEPT DUMMY.
023300*
023400 GET-ORDER-TITLE.
023500 
023600     PERFORM CLEAR-SCREEN.
023700     DISPLAY "1) INFORM ORDER TITLE - <ENTER> TO CANCEL: ".
023800     ACCEPT ORD-TITLE.
023900 
024000     IF ORD-TITLE EQUAL SPACES
024100        MOVE "Y" TO W-VALID-ANSWER
024200     ELSE
024300        INSPECT ORD-TITLE CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
024400*
024500 GET-ORDER-DESCRIPTION.
024600 
024700     DISPLAY "2) INFORM ORDER DESCRIPTION (<ENTER> FOR NONE): ".
024800     ACCEPT ORD-DESCRIPTION.
024900 
025000     IF ORD-DESCRIPTION NOT EQUAL SPACES
025100        INSPECT ORD-DESCRIPTION CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
025200*
025300 GET-ORDER-CPF.
025400 
025500     DISPLAY "3) INFORM CLIENT CPF (<ENTER> FOR NONE): ".
025600     ACCEPT ORD-CPF-CLIENT.
025700 
025800     IF ORD-CPF-CLIENT NOT EQUAL SPACES
025900        MOVE ORD-CPF-CLIENT TO ENTRY-CPF
026000        PERFORM LOOK-UP-CLIENT-BY-CPF.
026100*
026200 GET-ORDER-ITEMS.
026300 
026400     MOVE ZERO TO ITEM-ORD-TABLE-COUNT.
026500     DISPLAY "4) ORDER ITEMS - ENTER PRODUCT ID 0 WHEN FINISHED".
026600 
026700     PERFORM GET-ONE-ITEM-LINE.
026800     PERFORM GET-ONE-ITEM-LINE
026900                           UNTIL ENTRY-PROD-ID EQUAL ZERO
027000                              OR ITEM-ORD-TABLE-COUNT EQUAL 200.
027100*
027200 GET-ONE-ITEM-LINE.
027300 
027400     MOVE ZERO TO ENTRY-PROD-ID.
027500     DISPLAY "    PRODUCT ID (0 TO STOP): ".
027600     ACCEPT ENTRY-PROD-ID.
027700 
027800     IF ENTRY-PROD-ID NOT EQUAL ZERO
027900        DISPLAY "    QUANTITY..............: "
028000        ACCEPT ENTRY-QUANTITY
028100        ADD 1 TO ITEM-ORD-TABLE-COUNT
028200        SET ITEM-ORD-TABLE-NDX TO ITEM-ORD-TABLE-COUNT
028300        MOVE ENTRY-PROD-ID  TO IOT-PROD-ID  (ITEM-ORD-TABLE-NDX)
028400        MOVE ENTRY-QUANTITY TO IOT-QUANTITY (ITEM-ORD-TABLE-NDX).
028500*
028600 LOOK-UP-CLIENT-BY-CPF.
028700 
028800*       STAND-IN FOR A LOOK-UP AGAINST THE FRANCHISE'S CLIENT
028900*       DIRECTORY - THAT FILE LIVES ON EQUIPMENT THIS SUITE DOES
029000*       NOT REACH.  CONTROL FLOW IS KEPT HERE SO THE REAL LOOK-UP
029100*       CAN BE SLOTTED IN LATER WITHOUT DISTURBING THE REST OF
029200*       THE PROGRAM; FOR NOW EVERY CPF SUPPLIED BY THE COUNTER IS
029300*       ACCEPTED AS GIVEN.
029400     MOVE "Y" TO W-FOUND-CLIENT.
029500*
029600*    S H A R E D   I T E M   V A L I D A T I O N
029700*    --------------------------------------------------------------
029800 VALIDATE-ORDER-ITEMS.
029900 
030000     MOVE "Y" TO W-ORDER-ITEMS-VALID.
030100     MOVE SPACES TO W-REJECT-MESSAGE.
030200 
030300     IF ITEM-ORD-TABLE-COUNT EQUAL ZERO
030400        MOVE "N" TO W-ORDER-ITEMS-VALID
030500        MOVE "ORDER MUST HAVE AT LEAST ONE ITEM !" TO W-REJECT-MESSAGE
030600        GO TO VALIDATE-ORDER-ITEMS-EXIT.
030700 
030800     SET ITEM-ORD-TABLE-NDX TO 1.
030900     PERFORM VALIDATE-ONE-ITEM-LINE
031000                           UNTIL ITEM-ORD-TABLE-NDX > ITEM-ORD-TABLE-COUNT
031100                              OR NOT ORDER-ITEMS-ARE-VALID.
031200 
031300 VALIDATE-ORDER-ITEMS-EXIT.
031400     EXIT.
031500*
031600 VALIDATE-ONE-ITEM-LINE.
031700 
031800     IF IOT-QUANTITY (ITEM-ORD-TABLE-NDX) < 1
031900        MOVE "N" TO W-ORDER-ITEMS-VALID
032000        MOVE "EACH ITEM MUST HAVE AT LEAST QUANTITY 1 !"
032100                                              TO W-REJECT-MESSAGE
032200     ELSE
032300        MOVE IOT-PROD-ID (ITEM-ORD-TABLE-NDX) TO PROD-ID
032400        PERFORM LOOK-FOR-PRODUCT-RECORD
032500        IF NOT FOUND-PRODUCT-RECORD
032600           MOVE "N" TO W-ORDER-ITEMS-VALID
032700           MOVE "PRODUCT NOT FOUND !" TO W-REJECT-MESSAGE
032800        ELSE
032900        IF PROD-CAT-ID EQUAL ZERO
033000           MOVE "N" TO W-ORDER-ITEMS-VALID
033100           MOVE "PRODUCT HAS NO CATEGORY ASSIGNED !" TO W-REJECT-MESSAGE
033200        ELSE
033300           MOVE PROD-CAT-ID TO CAT-ID
033400           PERFORM LOOK-FOR-CATEGORY-RECORD
033500           IF NOT FOUND-CATEGORY-RECORD
033600              MOVE "N" TO W-ORDER-ITEMS-VALID
033700              MOVE "CATEGORY FOR THIS PRODUCT NOT FOUND !"
033800                                              TO W-REJECT-MESSAGE
033900           ELSE
034000           IF NOT CATEGORY-IS-ACTIVE
034100              MOVE "N" TO W-ORDER-ITEMS-VALID
034200              MOVE "CATEGORY IS NOT ACTIVE !" TO W-REJECT-MESSAGE
034300           ELSE
034400           IF NOT PRODUCT-IS-ACTIVE
034500              MOVE "N" TO W-ORDER-ITEMS-VALID
034600              MOVE "PRODUCT IS NOT AVAILABLE !" TO W-REJECT-MESSAGE.
034700 
034800     SET ITEM-ORD-TABLE-NDX UP BY 1.
034900*
035000 COMPUTE-ORDER-TOTAL.
035100 
035200     MOVE ZERO TO W-ORDER-TOTAL.
035300     SET ITEM-ORD-TABLE-NDX TO 1.
035400     PERFORM COMPUTE-ONE-LINE-AMOUNT
035500                           UNTIL ITEM-ORD-TABLE-NDX > ITEM-ORD-TABLE-COUNT.
035600*
035700 COMPUTE-ONE-LINE-AMOUNT.
035800 
035900     MOVE IOT-PROD-ID (ITEM-ORD-TABLE-NDX) TO PROD-ID.
036000     PERFORM LOOK-FOR-PRODUCT-RECORD.
036100 
036200     COMPUTE W-LINE-EXTENDED ROUNDED =
036300             PROD-PRICE * IOT-QUANTITY (ITEM-ORD-TABLE-NDX).
036400     ADD W-LINE-EXTENDED TO W-ORDER-TOTAL.
036500 
036600     SET ITEM-ORD-TABLE-NDX UP BY 1.
036700*
036800 WRITE-ORDER-AND-ITEMS.
036900 
037000     PERFORM GET-NEXT-ORDER-ID.
037100     MOVE W-NEXT-SURROGATE-ID TO ORD-ID.
037200     MOVE "CREATED"           TO ORD-STATUS.
037300     MOVE W-ORDER-TOTAL       TO ORD-TOTAL-AMOUNT.
037400     MOVE SPACES              TO ORD-RECEIVED-AT.
037500     MOVE ITEM-ORD-TABLE-COUNT TO ORD-ITEM-COUNT.
037600 
037700     PERFORM STAMP-CURRENT-TIMESTAMP.
037800     MOVE W-STAMPED-TIMESTAMP TO ORD-CREATED-AT.
037900     MOVE W-STAMPED-TIMESTAMP TO ORD-UPDATED-AT.
038000 
038100     OPEN EXTEND ORDER-FILE.
038200     WRITE ORDER-RECORD.
038300     CLOSE ORDER-FILE.
038400 
038500     OPEN EXTEND ITEM-FILE.
038600     SET ITEM-ORD-TABLE-NDX TO 1.
038700     PERFORM WRITE-ONE-NEW-ITEM-LINE
038800                           UNTIL ITEM-ORD-TABLE-NDX > ITEM-ORD-TABLE-COUNT.
038900     CLOSE ITEM-FILE.
039000*
039100 WRITE-ONE-NEW-ITEM-LINE.
039200 
039300     PERFORM GET-NEXT-ITEM-ID.
039400     MOVE W-NEXT-SURROGATE-ID               TO ITEM-ID.
039500     MOVE ORD-ID                            TO ITEM-ORDER-ID.
039600     MOVE IOT-PROD-ID  (ITEM-ORD-TABLE-NDX) TO ITEM-PROD-ID.
039700     MOVE IOT-QUANTITY (ITEM-ORD-TABLE-NDX) TO ITEM-QUANTITY.
039800     WRITE ITEM-RECORD.
039900 
040000     SET ITEM-ORD-TABLE-NDX UP BY 1.
040100*
040200*    C H A N G E   M O D U L E
040300*    --------------------------------------------------------------
040400 CHANGE-MODULE.
040500 
040600     PERFORM GET-AN-EXISTING-ORDER-ID.
040700     PERFORM GET-RECORD-AND-CHANGE UNTIL ENTRY-ORDER-ID EQUAL ZERO.
040800*
040900 GET-AN-EXISTING-ORDER-ID.
041000 
041100     MOVE ZERO TO ENTRY-ORDER-ID.
041200     DISPLAY "INFORM AN ORDER ID TO " MSG-OPTION " (<ENTER> TO QUIT)".
041300     ACCEPT ENTRY-ORDER-ID.
041400 
041500     IF ENTRY-ORDER-ID EQUAL ZERO
041600        DISPLAY "PROGRAM TERMINATED !"
041700     ELSE
041800        PERFORM FIND-ORDER-BY-ID
041900        IF NOT FOUND-ORDER-RECORD
042000           DISPLAY "ORDER NOT FOUND ! <ENTER> TO CONTINUE"
042100           ACCEPT DUMMY.
042200*
042300 FIND-ORDER-BY-ID.
042400 
042500     MOVE "N" TO W-FOUND-ORDER-RECORD.
042600     MOVE "N" TO W-ORDER-FILE-STATUS.
042700 
042800     OPEN INPUT ORDER-FILE.
042900     PERFORM TEST-ONE-ORDER-RECORD.
043000     PERFORM TEST-ONE-ORDER-RECORD
043100                           UNTIL ORDER-FILE-AT-END
043200                              OR FOUND-ORDER-RECORD.
043300     CLOSE ORDER-FILE.
043400 
043500     IF FOUND-ORDER-RECORD
043600        MOVE ORDER-RECORD TO CURRENT-ORDER-RECORD.
043700*
043800 TEST-ONE-ORDER-RECORD.
043900 
044000     READ ORDER-FILE
044100         AT END MOVE "10" TO W-ORDER-FILE-STATUS
044200         NOT AT END
044300            IF ORD-ID EQUAL ENTRY-ORDER-ID
044400               MOVE "Y" TO W-FOUND-ORDER-RECORD
044500     END-READ.
044600*
044700 GET-RECORD-AND-CHANGE.
044800 
044900     PERFORM DISPLAY-ORDER-RECORD.
045000     PERFORM LOAD-ITEMS-FOR-ORDER.
045100     PERFORM GET-A-FIELD-TO-CHANGE.
045200     PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
045300                           UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
045400 
045500     PERFORM GET-AN-EXISTING-ORDER-ID.
045600*
045700 GET-A-FIELD-TO-CHANGE.
045800 
045900     DISPLAY "INFORM A FIELD TO CHANGE 1 TO 4 (<ENTER> TO RETURN)".
046000     DISPLAY "   1-TITLE  2-DESCRIPTION  3-CLIENT CPF  4-ITEMS".
046100     ACCEPT ENTRY-RECORD-FIELD.
046200 
046300     IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
046400        IF NOT VALID-FIELD
046500           DISPLAY "INVALID FIELD !".
046600*
046700 CHANGE-SAVE-GET-ANOTHER-FIELD.
046800 
046900     MOVE "N" TO W-VALID-ANSWER.
047000     MOVE "N" TO W-ITEMS-CHANGED.
047100     MOVE "Y" TO W-ORDER-ITEMS-VALID.
047200 
047300     IF ENTRY-RECORD-FIELD = 1
047400        PERFORM GET-ORDER-TITLE
047500        PERFORM GET-ORDER-TITLE
047600                           UNTIL ORD-TITLE NOT EQUAL SPACES
047700                              OR QUIT-IS-CONFIRMED
047800        MOVE ORD-TITLE TO CO-TITLE.
047900 
048000     IF ENTRY-RECORD-FIELD = 2
048100        PERFORM GET-ORDER-DESCRIPTION
048200        MOVE ORD-DESCRIPTION TO CO-DESCRIPTION.
048300 
048400     IF ENTRY-RECORD-FIELD = 3
048500        PERFORM GET-ORDER-CPF
048600        MOVE ORD-CPF-CLIENT TO CO-CPF-CLIENT.
048700 
048800     IF ENTRY-RECORD-FIELD = 4
048900        PERFORM GET-ORDER-ITEMS
049000        MOVE "Y" TO W-ITEMS-CHANGED
049100        PERFORM VALIDATE-ORDER-ITEMS THRU VALIDATE-ORDER-ITEMS-EXIT
049200        IF NOT ORDER-ITEMS-ARE-VALID
049300           DISPLAY W-REJECT-MESSAGE
049400           DISPLAY "<ENTER> TO CONTINUE"
049500           ACCEPT DUMMY
049600           MOVE "N" TO W-VALID-ANSWER
049700           PERFORM LOAD-ITEMS-FOR-ORDER.
049800 
049900     IF QUIT-IS-CONFIRMED
050000        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
050100        ACCEPT DUMMY
050200        MOVE 0 TO ENTRY-RECORD-FIELD
050300     ELSE
050400        PERFORM SAVE-CHANGED-FIELD-IF-VALID
050500        PERFORM GET-A-FIELD-TO-CHANGE.
050600*
050700 SAVE-CHANGED-FIELD-IF-VALID.
050800 
050900     IF ORDER-ITEMS-ARE-VALID
051000        IF ITEMS-WERE-CHANGED
051100           PERFORM COMPUTE-ORDER-TOTAL
051200           MOVE W-ORDER-TOTAL TO CO-TOTAL-AMOUNT
051300           MOVE ITEM-ORD-TABLE-COUNT TO CO-ITEM-COUNT
051400        PERFORM STAMP-CURRENT-TIMESTAMP
051500        MOVE W-STAMPED-TIMESTAMP TO CO-UPDATED-AT
051600        PERFORM REWRITE-ORDER-AND-ITEMS
051700        DISPLAY "THE CHANGES HAVE BEEN SAVED ! <ENTER> TO CONTINUE"
051800        ACCEPT DUMMY.
051900*
052000 LOAD-ITEMS-FOR-ORDER.
052100 
052200     MOVE ZERO TO ITEM-ORD-TABLE-COUNT.
052300     MOVE "N"  TO W-ITEM-FILE-STATUS.
052400 
052500     OPEN INPUT ITEM-FILE.
052600     PERFORM LOAD-ONE-ORDER-ITEM.
052700     PERFORM LOAD-ONE-ORDER-ITEM UNTIL ITEM-FILE-AT-END.
052800     CLOSE ITEM-FILE.
052900*
053000 LOAD-ONE-ORDER-ITEM.
053100 
053200     READ ITEM-FILE
053300         AT END MOVE "10" TO W-ITEM-FILE-STATUS
053400         NOT AT END
053500            IF ITEM-ORDER-ID EQUAL CO-ID
053600               ADD 1 TO ITEM-ORD-TABLE-COUNT
053700               SET ITEM-ORD-TABLE-NDX TO ITEM-ORD-TABLE-COUNT
053800               MOVE ITEM-PROD-ID  TO IOT-PROD-ID  (ITEM-ORD-TABLE-NDX)
053900               MOVE ITEM-QUANTITY TO IOT-QUANTITY (ITEM-ORD-TABLE-NDX)
054000     END-READ.
054100*
054200*    ORDER-FILE / ITEM-FILE ARE LINE SEQUENTIAL - A CHANGE OR
054300*    DELETE REBUILDS THE WHOLE FILE OLD-MASTER/NEW-MASTER STYLE,
054400*    SUBSTITUTING (OR DROPPING) THE RECORD THAT WAS BEING WORKED
054500*    ON.  SEE THE BANNER IN SLORD.CBL.
054600 REWRITE-ORDER-AND-ITEMS.
054700 
054800     OPEN INPUT  ORDER-FILE.
054900     OPEN OUTPUT NEW-ORDER-FILE.
055000 
055100     MOVE "N" TO W-ORDER-FILE-STATUS.
055200     PERFORM REWRITE-ONE-ORDER-RECORD.
055300     PERFORM REWRITE-ONE-ORDER-RECORD UNTIL ORDER-FILE-AT-END.
055400 
055500     CLOSE ORDER-FILE.
055600     CLOSE NEW-ORDER-FILE.
055700 
055800     IF ITEMS-WERE-CHANGED
055900        PERFORM REBUILD-ITEM-FILE-FOR-CHANGE.
056000*
056100 REWRITE-ONE-ORDER-RECORD.
056200 
056300     READ ORDER-FILE
056400         AT END MOVE "10" TO W-ORDER-FILE-STATUS
056500         NOT AT END
056600            IF ORD-ID EQUAL CO-ID
056700               MOVE CURRENT-ORDER-RECORD TO ORDER-RECORD
056800            WRITE NEW-ORDER-RECORD FROM ORDER-RECORD
056900     END-READ.
057000*
057100 REBUILD-ITEM-FILE-FOR-CHANGE.
057200 
057300     OPEN INPUT  ITEM-FILE.
057400     OPEN OUTPUT NEW-ITEM-FILE.
057500 
057600     MOVE "N" TO W-ITEM-FILE-STATUS.
057700     PERFORM COPY-ONE-ITEM-EXCEPT-ORDER.
057800     PERFORM COPY-ONE-ITEM-EXCEPT-ORDER UNTIL ITEM-FILE-AT-END.
057900 
058000     CLOSE ITEM-FILE.
058100 
058200     SET ITEM-ORD-TABLE-NDX TO 1.
058300     PERFORM WRITE-ONE-CHANGED-ITEM-LINE
058400                           UNTIL ITEM-ORD-TABLE-NDX > ITEM-ORD-TABLE-COUNT.
058500 
058600     CLOSE NEW-ITEM-FILE.
058700*
058800 COPY-ONE-ITEM-EXCEPT-ORDER.
058900 
059000     READ ITEM-FILE
059100         AT END MOVE "10" TO W-ITEM-FILE-STATUS
059200         NOT AT END
059300            IF ITEM-ORDER-ID NOT EQUAL CO-ID
059400               WRITE NEW-ITEM-RECORD FROM ITEM-RECORD
059500     END-READ.
059600*
059700 WRITE-ONE-CHANGED-ITEM-LINE.
059800 
059900     PERFORM GET-NEXT-ITEM-ID.
060000     MOVE W-NEXT-SURROGATE-ID               TO NITEM-ID.
060100     MOVE CO-ID                             TO NITEM-ORDER-ID.
060200     MOVE IOT-PROD-ID  (ITEM-ORD-TABLE-NDX) TO NITEM-PROD-ID.
060300     MOVE IOT-QUANTITY (ITEM-ORD-TABLE-NDX) TO NITEM-QUANTITY.
060400     WRITE NEW-ITEM-RECORD.
060500 
060600     SET ITEM-ORD-TABLE-NDX UP BY 1.
060700*
060800*    D E L E T E   M O D U L E
060900*    --------------------------------------------------------------
061000 DELETE-MODULE.
061100 
061200     PERFORM GET-AN-EXISTING-ORDER-ID.
061300     PERFORM GET-REC-DELETE-SEARCH-ANOTHER UNTIL ENTRY-ORDER-ID EQUAL ZERO.
061400*
061500 GET-REC-DELETE-SEARCH-ANOTHER.
061600 
061700     PERFORM DISPLAY-ORDER-RECORD.
061800 
061900     MOVE "DO YOU CONFIRM DELETING THIS ORDER ?" TO MSG-CONFIRMATION.
062000     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
062100 
062200     IF DELETING-IS-CONFIRMED
062300        DISPLAY "DELETING..."
062400        PERFORM REMOVE-ORDER-AND-ITEMS.
062500 
062600     PERFORM GET-AN-EXISTING-ORDER-ID.
062700*
062800 REMOVE-ORDER-AND-ITEMS.
062900 
063000     OPEN INPUT  ORDER-FILE.
063100     OPEN OUTPUT NEW-ORDER-FILE.
063200 
063300     MOVE "N" TO W-ORDER-FILE-STATUS.
063400     PERFORM COPY-ONE-ORDER-EXCEPT-TARGET.
063500     PERFORM COPY-ONE-ORDER-EXCEPT-TARGET UNTIL ORDER-FILE-AT-END.
063600 
063700     CLOSE ORDER-FILE.
063800     CLOSE NEW-ORDER-FILE.
063900 
064000     OPEN INPUT  ITEM-FILE.
064100     OPEN OUTPUT NEW-ITEM-FILE.
064200 
064300     MOVE "N" TO W-ITEM-FILE-STATUS.
064400     PERFORM COPY-ONE-ITEM-EXCEPT-ORDER.
064500     PERFORM COPY-ONE-ITEM-EXCEPT-ORDER UNTIL ITEM-FILE-AT-END.
064600 
064700     CLOSE ITEM-FILE.
064800     CLOSE NEW-ITEM-FILE.
064900*
065000 COPY-ONE-ORDER-EXCEPT-TARGET.
065100 
065200     READ ORDER-FILE
065300         AT END MOVE "10" TO W-ORDER-FILE-STATUS
065400         NOT AT END
065500            IF ORD-ID NOT EQUAL CO-ID
065600               WRITE NEW-ORDER-RECORD FROM ORDER-RECORD
065700     END-READ.
065800*
065900*    I N Q U I R Y   M O D U L E
066000*    --------------------------------------------------------------
066100 INQUIRY-MODULE.
066200 
066300     PERFORM GET-AN-EXISTING-ORDER-ID.
066400     PERFORM GET-RECORD-SHOW-AND-GET-ANOTHER UNTIL ENTRY-ORDER-ID EQUAL ZERO.
066500*
066600 GET-RECORD-SHOW-AND-GET-ANOTHER.
066700 
066800     PERFORM DISPLAY-ORDER-RECORD.
066900     PERFORM LOAD-ITEMS-FOR-ORDER.
067000     PERFORM DISPLAY-ORDER-ITEMS.
067100     DISPLAY "<ENTER> TO CONTINUE".
067200     ACCEPT DUMMY.
067300 
067400     PERFORM GET-AN-EXISTING-ORDER-ID.
067500*
067600 DISPLAY-ORDER-RECORD.
067700 
067800     DISPLAY "ORDER ID.............: " CO-ID.
067900     DISPLAY "1) TITLE.............: " CO-TITLE.
068000     DISPLAY "2) DESCRIPTION.......: " CO-DESCRIPTION.
068100     DISPLAY "3) CLIENT CPF........: " CO-CPF-CLIENT.
068200     DISPLAY "   STATUS............: " CO-STATUS.
068300     DISPLAY "   TOTAL AMOUNT......: " CO-TOTAL-AMOUNT.
068400     DISPLAY "   RECEIVED AT.......: " CO-RECEIVED-AT.
068500     DISPLAY "   CREATED AT........: " CO-CREATED-AT.
068600     DISPLAY "   UPDATED AT........: " CO-UPDATED-AT.
068700 
068800     MOVE CO-RECEIVED-AT TO ORD-RECEIVED-AT.
068900     MOVE CO-STATUS      TO ORD-STATUS.
069000     PERFORM CALCULATE-REMAINING-TIME.
069100     DISPLAY "   TEMPO RESTANTE....: " W-REMAINING-TIME-MSG.
069200*
069300 DISPLAY-ORDER-ITEMS.
069400 
069500     DISPLAY "4) ITEMS: ".
069600     SET ITEM-ORD-TABLE-NDX TO 1.
069700     PERFORM DISPLAY-ONE-ORDER-ITEM
069800                           UNTIL ITEM-ORD-TABLE-NDX > ITEM-ORD-TABLE-COUNT.
069900*
070000 DISPLAY-ONE-ORDER-ITEM.
070100 
070200     MOVE IOT-PROD-ID (ITEM-ORD-TABLE-NDX) TO PROD-ID.
070300     PERFORM LOOK-FOR-PRODUCT-RECORD.
070400 
070500     IF FOUND-PRODUCT-RECORD
070600        DISPLAY "      " PROD-NAME " QTY "
070700                IOT-QUANTITY (ITEM-ORD-TABLE-NDX)
070800     ELSE
070900        DISPLAY "      ** PRODUCT NOT FOUND ** QTY "
071000                IOT-QUANTITY (ITEM-ORD-TABLE-NDX).
071100 
071200     SET ITEM-ORD-TABLE-NDX UP BY 1.
071300*
071400     COPY "PLGENERAL.CBL".
071500     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
071600     COPY "PL-LOOK-FOR-CATEGORY-RECORD.CBL".
071700     COPY "PL-NEXT-SURROGATE-ID.CBL".
071800     COPY "PL-STAMP-TIMESTAMP.CBL".
071900     COPY "PL-CALCULATE-REMAINING-TIME.CBL".
