000100*
000200*    WSCASE01 - UPPER/LOWER CASE CONVERSION LITERALS
000300*    USED BY INSPECT ... CONVERTING ON OPERATOR-KEYED FIELDS
000400*    (CATEGORY NAME, PRODUCT NAME, CPF, ETC).  COPIED INTO
000500*    WORKING-STORAGE BY VIRTUALLY EVERY INTERACTIVE PROGRAM.
000600*
000700     01  LOWER-ALPHA                 PIC X(26)  VALUE
000800         "abcdefghijklmnopqrstuvwxyz".
000900     01  UPPER-ALPHA                 PIC X(26)  VALUE
001000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
