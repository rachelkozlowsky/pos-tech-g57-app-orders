000100*
000200*    SLITEM - FILE-CONTROL ENTRY FOR THE ITEM FILE.
000300*    ITEM-FILE HOLDS ONE RECORD PER ORDER LINE, GROUPED BY
000400*    ITEM-ORDER-ID.  REWRITTEN OLD-MASTER/NEW-MASTER STYLE
000500*    ALONGSIDE ORDER-FILE - SEE SLORD.CBL.
000600*
000700     SELECT ITEM-FILE ASSIGN TO "ITEMFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS W-ITEM-FILE-STATUS.
001000 
001100     SELECT NEW-ITEM-FILE ASSIGN TO "ITEMNEW"
001200         ORGANIZATION IS LINE SEQUENTIAL
001300         FILE STATUS IS W-NEW-ITEM-FILE-STATUS.
