000100*
000200*    PLGENERAL - GENERAL-PURPOSE SCREEN PARAGRAPHS SHARED BY
000300*    EVERY MENU-DRIVEN PROGRAM IN THE SYSTEM.  COPIED AT THE
000400*    BOTTOM OF THE PROCEDURE DIVISION, AFTER THE PROGRAM'S OWN
000500*    PARAGRAPHS.
000600*
000700 CLEAR-SCREEN.
000800 
000900     DISPLAY " " UPON CONSOLE.
001000     PERFORM JUMP-LINE 24 TIMES.
001100*_________________________________________________________________________
001200 
001300 JUMP-LINE.
001400 
001500     DISPLAY " ".
001600*_________________________________________________________________________
001700 
001800 CONFIRM-EXECUTION.
001900 
002000     DISPLAY MSG-CONFIRMATION.
002100     ACCEPT W-VALID-ANSWER.
002200 
002300     IF NOT VALID-ANSWER
002400        DISPLAY "INVALID ANSWER ! ANSWER Y OR N".
002500*_________________________________________________________________________
002600 
002700 ASK-USER-IF-WANT-TO-COMPLETE.
002800 
002900     DISPLAY MSG-CONFIRMATION.
003000     ACCEPT W-VALID-ANSWER.
003100 
003200     IF NOT VALID-ANSWER
003300        DISPLAY "INVALID ANSWER ! ANSWER Y OR N".
003400*_________________________________________________________________________
003500 
003600 CONFIRM-IF-WANT-TO-QUIT.
003700 
003800     MOVE "DO YOU WANT TO QUIT WITHOUT SAVING ? <Y/N>" TO MSG-CONFIRMATION.
003900 
004000     PERFORM CONFIRM-EXECUTION.
004100     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
004200*_________________________________________________________________________
