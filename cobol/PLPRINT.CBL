000100*
000200*    PLPRINT - PAGE HEADING / PAGE-END BOILERPLATE FOR THE
000300*    ORDER MONITOR LISTING.  CALLER DECLARES TITLE, HEADING-1,
000400*    HEADING-2 AND W-PRINTED-LINES/PAGE-NUMBER IN ITS OWN
000500*    WORKING-STORAGE - SEE ORDER-MONITOR-REPORT.CBL.
000600*
000700 PRINT-HEADINGS.
000800 
000900     ADD 1 TO PAGE-NUMBER.
001000     MOVE SPACES TO PRINTER-RECORD.
001100     WRITE PRINTER-RECORD AFTER ADVANCING C01.
001200     MOVE TITLE TO PRINTER-RECORD.
001300     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001400     MOVE SPACES TO PRINTER-RECORD.
001500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001600     MOVE HEADING-1 TO PRINTER-RECORD.
001700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
001800     MOVE HEADING-2 TO PRINTER-RECORD.
001900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002000     MOVE 4 TO W-PRINTED-LINES.
002100*
002200 FINALIZE-PAGE.
002300 
002400     MOVE SPACES TO PRINTER-RECORD.
002500     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
002600     MOVE "PAGE" TO PRINTER-RECORD.
002700     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
002800*
