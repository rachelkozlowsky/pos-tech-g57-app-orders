000100*
000200*    FDPROD - PRODUCT FILE / RECORD LAYOUT.
000300*
000400*    PROD-CAT-ID TIES BACK TO CATEGORY-RECORD (CAT-ID).  A
000500*    PROD-CAT-ID OF ZERO MEANS "NO CATEGORY ASSIGNED" AND IS
000600*    REJECTED BY THE ORDER-ITEM VALIDATION CHAIN.
000700*
000800     FD  PRODUCT-FILE
000900         LABEL RECORDS ARE STANDARD.
001000     01  PRODUCT-RECORD.
001100         05  PROD-ID                 PIC 9(09).
001200         05  PROD-NAME               PIC X(80).
001300         05  PROD-DESCRIPTION        PIC X(200).
001400         05  PROD-PRICE              PIC S9(7)V99.
001500         05  PROD-ACTIVE             PIC X(01).
001600             88  PRODUCT-IS-ACTIVE       VALUE "Y".
001700             88  PRODUCT-IS-INACTIVE     VALUE "N".
001800         05  PROD-CAT-ID             PIC 9(09).
001900         05  FILLER                  PIC X(30).
002000*
002100     01  PROD-ID-ALPHA-VIEW REDEFINES PRODUCT-RECORD.
002200         05  PROD-ID-ALPHA           PIC X(09).
002300         05  FILLER                  PIC X(329).
002400*
002500     01  PROD-PRICE-EDIT-VIEW REDEFINES PRODUCT-RECORD.
002600         05  FILLER                  PIC X(289).
002700         05  PROD-PRICE-SIGN         PIC X(01).
002800         05  FILLER                  PIC X(048).
