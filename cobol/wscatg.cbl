000100*
000200*    WSCATG - CATEGORY-TABLE, LOADED WHOLE FROM CATEGORY-FILE
000300*    AT PROGRAM START AND SEARCHED IN PLACE OF AN INDEXED
000400*    READ.  SEE PL-LOOK-FOR-CATEGORY-RECORD.CBL FOR THE
000500*    LOAD/SEARCH PARAGRAPHS THAT USE IT.
000600*
000700     01  CATEGORY-TABLE-COUNT        PIC 9(05) COMP.
000800     01  CATEGORY-TABLE.
000900         05  CATEGORY-TABLE-ENTRY OCCURS 0 TO 2000 TIMES
001000                 DEPENDING ON CATEGORY-TABLE-COUNT
001100                 INDEXED BY CATEGORY-TABLE-NDX.
001200             10  CT-CAT-ID           PIC 9(09).
001300             10  CT-CAT-NAME         PIC X(50).
001400             10  CT-CAT-ACTIVE       PIC X(01).
001500     01  W-CATEGORY-FILE-STATUS      PIC X(02).
001600         88  CATEGORY-FILE-OK        VALUE "00".
001700         88  CATEGORY-FILE-AT-END    VALUE "10".
001800     01  W-FOUND-CATEGORY-RECORD     PIC X(01).
001900         88  FOUND-CATEGORY-RECORD   VALUE "Y".
