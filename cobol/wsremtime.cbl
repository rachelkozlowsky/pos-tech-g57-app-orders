000100*
000200*    WSREMTIME - WORKING-STORAGE FOR PL-CALCULATE-REMAINING-TIME.
000300*    ORD-RECEIVED-AT / CURRENT TIMESTAMP ARE BOTH BROKEN DOWN TO A
000400*    DAY-COUNT-PLUS-MINUTES FORM SO THE 30-MINUTE PREPARATION
000500*    WINDOW CAN BE CHECKED WITH ORDINARY ARITHMETIC - THIS SHOP HAS
000600*    NO INTRINSIC DATE FUNCTIONS ON THE OLD COMPILER, SO THE
000700*    CUMULATIVE-DAYS-PER-MONTH TABLE BELOW STANDS IN FOR ONE.
000800*
000900     01  RT-RECEIVED-AT-VIEW.
001000         05  RT-RCV-CCYY             PIC 9(04).
001100         05  FILLER                  PIC X(01).
001200         05  RT-RCV-MM               PIC 9(02).
001300         05  FILLER                  PIC X(01).
001400         05  RT-RCV-DD               PIC 9(02).
001500         05  FILLER                  PIC X(01).
001600         05  RT-RCV-HH               PIC 9(02).
001700         05  FILLER                  PIC X(01).
001800         05  RT-RCV-MN               PIC 9(02).
001900         05  FILLER                  PIC X(01).
002000         05  RT-RCV-SS               PIC 9(02).
002100 
002200     01  CUM-DAYS-LIST                   PIC X(36) VALUE
002300         "000031059090120151181212243273304334".
002400     01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-LIST.
002500         05  CUM-DAYS-BEFORE-MONTH    PIC 9(03) OCCURS 12 TIMES.
002600 
002700     01  W-RT-RECEIVED-DAY-NUMBER    PIC 9(07) COMP.
002800     01  W-RT-CURRENT-DAY-NUMBER     PIC 9(07) COMP.
002900     01  W-RT-RECEIVED-TOT-MINUTES   PIC 9(09) COMP.
003000     01  W-RT-CURRENT-TOT-MINUTES    PIC 9(09) COMP.
003100     01  W-RT-ELAPSED-MINUTES        PIC S9(09) COMP.
003200     01  W-RT-MINUTES-LEFT           PIC Z9.
003300     01  W-REMAINING-TIME-MSG        PIC X(40).
