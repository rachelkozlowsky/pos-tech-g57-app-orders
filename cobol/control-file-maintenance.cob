000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CONTROL-FILE-MAINTENANCE.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  02/10/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    02/10/89  MRD  REQ-0112  ORIGINAL PROGRAM.  DISPLAYS AND
001200*                             CHANGES THE ONE-RECORD CONTROL-FILE
001300*                             THAT HOLDS THE LAST SURROGATE KEY
001400*                             HANDED OUT.
001500*    02/14/89  MRD  REQ-0114  CONTROL-RECORD EXPANDED TO FOUR
001600*                             COUNTERS - ONE EACH FOR CATEGORY,
001700*                             PRODUCT, ORDER AND ITEM - SINCE
001800*                             THE FOOD SYSTEM HAS FOUR MASTER
001900*                             FILES INSTEAD OF ONE VOUCHER FILE.
002000*    11/28/89  TJW  REQ-0202  MENU RENUMBERED SO EACH OF THE FOUR
002100*                             COUNTERS CAN BE CHANGED SEPARATELY.
002200*    04/30/92  SKP  REQ-0303  ADDED CONFIRMATION MESSAGE BEFORE
002300*                             SAVING A CHANGED COUNTER - OPERATOR
002400*                             HAD FAT-FINGERED THE ITEM COUNTER
002500*                             LAST MONTH AND DUPLICATED SOME KEYS.
002600*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - COUNTERS ARE
002700*                             SURROGATE KEYS, NOT DATES.  NO
002800*                             CHANGE REQUIRED. SIGNED OFF.
002900*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
003000*                             RE-COMPILED CLEAN, NO FINDINGS.
003100*
003200 ENVIRONMENT DIVISION.
003300     CONFIGURATION SECTION.
003400     SPECIAL-NAMES.
003500         C01 IS TOP-OF-FORM.
003600 
003700     INPUT-OUTPUT SECTION.
003800     FILE-CONTROL.
003900 
004000         COPY "SLCONTRL.CBL".
004100 
004200 DATA DIVISION.
004300     FILE SECTION.
004400 
004500         COPY "FDCONTRL.CBL".
004600 
004700     WORKING-STORAGE SECTION.
004800 
004900         COPY "wscase01.cbl".
005000 
005100         01  W-CONTROL-FILE-STATUS      PIC X(02).
005200             88  CONTROL-FILE-OK        VALUE "00".
005300 
005400         01  W-CONTROL-MENU-OPTION      PIC 9(01).
005500             88  VALID-CONTROL-MENU-OPTION VALUE 0 THROUGH 4.
005600 
005700         01  W-ERROR-READING-CTRL-FILE  PIC X(01).
005800             88  ERROR-READING-CTRL-FILE VALUE "Y".
005900 
006000         01  W-ERROR-WRITING-CTRL-FILE  PIC X(01).
006100             88  ERROR-WRITING-CTRL-FILE VALUE "Y".
006200 
006300         01  W-VALID-ANSWER             PIC X(01).
006400             88  VALID-ANSWER           VALUE "Y", "N".
006500             88  SAVING-IS-CONFIRMED    VALUE "Y".
006600 
006700         01  ENTRY-RECORD-FIELD         PIC 9(01).
006800             88  VALID-FIELD            VALUE 0 THROUGH 4.
006900 
007000         01  ENTRY-CONTROL-COUNTER      PIC 9(09).
007100         01  ENTRY-COUNTER-ALPHA-VIEW REDEFINES ENTRY-CONTROL-COUNTER.
007200             05  ENTRY-COUNTER-ALPHA    PIC X(09).
007300 
007400         01  W-CONTROL-MENU-OPTION-VIEW REDEFINES W-CONTROL-MENU-OPTION.
007500             05  W-CONTROL-MENU-ALPHA   PIC X(01).
007600 
007700         77  MSG-CONFIRMATION           PIC X(45).
007800         77  DUMMY                      PIC X(01).
007900*
008000 PROCEDURE DIVISION.
008100 
008200     PERFORM GET-MENU-OPTION.
008300     PERFORM GET-MENU-OPTION UNTIL
008400                                 W-CONTROL-MENU-OPTION EQUAL ZERO
008500                              OR VALID-CONTROL-MENU-OPTION.
008600 
008700     PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
008800 
008900     EXIT PROGRAM.
009000 
009100     STOP RUN.
009200*
009300 GET-MENU-OPTION.
009400 
009500     PERFORM CLEAR-SCREEN.
009600     DISPLAY "                    CONTROL-FILE MAINTENANCE PROGRAM".
009700     DISPLAY " ".
009800     DISPLAY "                     -----------------------------------".
009900     DISPLAY "                     | 1 - DISPLAY CONTROL-FILE         |".
010000     DISPLAY "                     | 2 - CHANGE CONTROL-FILE          |".
010100     DISPLAY "                     | 0 - EXIT                         |".
010200     DISPLAY "                     -----------------------------------".
010300     DISPLAY " ".
010400     DISPLAY "                     - CHOOSE AN OPTION FROM MENU:  ".
010500     PERFORM JUMP-LINE 13 TIMES.
010600     ACCEPT W-CONTROL-MENU-OPTION.
010700 
010800     IF W-CONTROL-MENU-OPTION EQUAL ZERO
010900        DISPLAY "PROGRAM TERMINATED !"
011000     ELSE
011100        IF NOT (W-CONTROL-MENU-OPTION EQUAL 1 OR 2)
011200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011300           ACCEPT DUMMY.
011400*
011500 DO-OPTIONS.
011600 
011700     OPEN I-O CONTROL-FILE.
011800     PERFORM READ-CONTROL-FILE-ONLY-RECORD.
011900 
012000     IF ERROR-READING-CTRL-FILE
012100        DISPLAY "*** ERROR READING CONTROL-FILE !!! *** <ENTER> TO CONTINUE"
012200        ACCEPT DUMMY
012300     ELSE
012400        IF W-CONTROL-MENU-OPTION EQUAL 1
012500           PERFORM DISPLAY-CONTROL-RECORD
012600           DISPLAY "<ENTER> TO RETURN"
012700           ACCEPT DUMMY
012800        ELSE
012900           PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
013000           PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
013100                                              UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
013200     CLOSE CONTROL-FILE.
013300 
013400     PERFORM GET-MENU-OPTION.
013500     PERFORM GET-MENU-OPTION UNTIL
013600                                 W-CONTROL-MENU-OPTION EQUAL ZERO
013700                              OR VALID-CONTROL-MENU-OPTION.
013800*
013900 DISPLAY-CONTROL-RECORD.
014000 
014100     PERFORM CLEAR-SCREEN.
014200     DISPLAY "1) NEXT CATEGORY ID.......: " CTL-NEXT-CAT-ID.
014300     DISPLAY "2) NEXT PRODUCT ID........: " CTL-NEXT-PROD-ID.
014400     DISPLAY "3) NEXT ORDER ID..........: " CTL-NEXT-ORD-ID.
014500     DISPLAY "4) NEXT ITEM ID...........: " CTL-NEXT-ITEM-ID.
014600     PERFORM JUMP-LINE 13 TIMES.
014700*
014800 ASK-USER-WHICH-FIELD-TO-CHANGE.
014900 
015000     PERFORM GET-A-FIELD-TO-CHANGE.
015100     PERFORM GET-A-FIELD-TO-CHANGE
015200                                   UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
015300                                      OR VALID-FIELD.
015400*
015500 GET-A-FIELD-TO-CHANGE.
015600 
015700     PERFORM READ-CONTROL-FILE-ONLY-RECORD.
015800 
015900     IF ERROR-READING-CTRL-FILE
016000        DISPLAY "*** ERROR READING CONTROL-FILE !!! *** <ENTER> TO CONTINUE"
016100        ACCEPT DUMMY
016200        MOVE 0 TO ENTRY-RECORD-FIELD
016300     ELSE
016400        PERFORM DISPLAY-CONTROL-RECORD
016500        DISPLAY "INFORM A FIELD TO CHANGE 1 TO 4 (<ENTER> TO RETURN)"
016600        ACCEPT ENTRY-RECORD-FIELD
016700 
016800        IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
016900           IF NOT VALID-FIELD
017000              DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
017100              ACCEPT DUMMY.
017200*
017300 CHANGE-SAVE-GET-ANOTHER-FIELD.
017400 
017500     IF ENTRY-RECORD-FIELD EQUAL 1
017600        PERFORM GET-SAVE-NEXT-CAT-ID.
017700     IF ENTRY-RECORD-FIELD EQUAL 2
017800        PERFORM GET-SAVE-NEXT-PROD-ID.
017900     IF ENTRY-RECORD-FIELD EQUAL 3
018000        PERFORM GET-SAVE-NEXT-ORD-ID.
018100     IF ENTRY-RECORD-FIELD EQUAL 4
018200        PERFORM GET-SAVE-NEXT-ITEM-ID.
018300 
018400     PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
018500*
018600 GET-SAVE-NEXT-CAT-ID.
018700 
018800     DISPLAY "INFORM A NEW VALUE FOR NEXT CATEGORY ID: ".
018900     ACCEPT ENTRY-CONTROL-COUNTER.
019000 
019100     IF ENTRY-CONTROL-COUNTER NOT EQUAL CTL-NEXT-CAT-ID
019200        DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER
019300        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
019400        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
019500        IF SAVING-IS-CONFIRMED
019600           MOVE ENTRY-CONTROL-COUNTER TO CTL-NEXT-CAT-ID
019700           PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
019800*
019900 GET-SAVE-NEXT-PROD-ID.
020000 
020100     DISPLAY "INFORM A NEW VALUE FOR NEXT PRODUCT ID: ".
020200     ACCEPT ENTRY-CONTROL-COUNTER.
020300 
020400     IF ENTRY-CONTROL-COUNTER NOT EQUAL CTL-NEXT-PROD-ID
020500        DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER
020600        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
020700        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
020800        IF SAVING-IS-CONFIRMED
020900           MOVE ENTRY-CONTROL-COUNTER TO CTL-NEXT-PROD-ID
021000           PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
021100*
021200 GET-SAVE-NEXT-ORD-ID.
021300 
021400     DISPLAY "INFORM A NEW VALUE FOR NEXT ORDER ID: ".
021500     ACCEPT ENTRY-CONTROL-COUNTER.
021600 
021700     IF ENTRY-CONTROL-COUNTER NOT EQUAL CTL-NEXT-ORD-ID
021800        DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER
021900        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
022000        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
022100        IF SAVING-IS-CONFIRMED
022200           MOVE ENTRY-CONTROL-COUNTER TO CTL-NEXT-ORD-ID
022300           PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
022400*
022500 GET-SAVE-NEXT-ITEM-ID.
022600 
022700     DISPLAY "INFORM A NEW VALUE FOR NEXT ITEM ID: ".
022800     ACCEPT ENTRY-CONTROL-COUNTER.
022900 
023000     IF ENTRY-CONTROL-COUNTER NOT EQUAL CTL-NEXT-ITEM-ID
023100        DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER
023200        MOVE "DO YOU WANT TO SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
023300        PERFORM ASK-USER-IF-WANT-TO-COMPLETE
023400        IF SAVING-IS-CONFIRMED
023500           MOVE ENTRY-CONTROL-COUNTER TO CTL-NEXT-ITEM-ID
023600           PERFORM SAVE-CHANGES-ON-CONTROL-RECORD.
023700*
023800 SAVE-CHANGES-ON-CONTROL-RECORD.
023900 
024000     PERFORM WRITE-CONTROL-FILE-ONLY-RECORD.
024100 
024200     IF ERROR-WRITING-CTRL-FILE
024300        DISPLAY "*** ERROR DURING REWRITING OF CONTROL-FILE ! ***"
024400        ACCEPT DUMMY
024500     ELSE
024600        DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
024700        ACCEPT DUMMY.
024800*
024900 READ-CONTROL-FILE-ONLY-RECORD.
025000 
025100     MOVE 1 TO CONTROL-KEY.
025200     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
025300 
025400     READ CONTROL-FILE RECORD
025500         INVALID KEY
025600             MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
025700*
025800 WRITE-CONTROL-FILE-ONLY-RECORD.
025900 
026000     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
026100 
026200     REWRITE CONTROL-RECORD
026300         INVALID KEY
026400             MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
026500*
026600 COPY "PLGENERAL.CBL".
