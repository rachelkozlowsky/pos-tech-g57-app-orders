000100*
000200*    PL-STAMP-TIMESTAMP - BUILDS A "YYYY-MM-DD HH:MM:SS"
000300*    TIMESTAMP FROM FUNCTION CURRENT-DATE.  CALLER MOVES
000400*    W-STAMPED-TIMESTAMP TO WHICHEVER OF ORD-CREATED-AT,
000500*    ORD-UPDATED-AT OR ORD-RECEIVED-AT IS BEING SET.
000600*
000700 STAMP-CURRENT-TIMESTAMP.
000800 
000900     MOVE FUNCTION CURRENT-DATE TO W-CURRENT-DATE-TIME-RAW.
001000 
001100     STRING W-CDT-CCYY   "-"
001200            W-CDT-MM     "-"
001300            W-CDT-DD     " "
001400            W-CDT-HH     ":"
001500            W-CDT-MN     ":"
001600            W-CDT-SS
001700            DELIMITED BY SIZE
001800         INTO W-STAMPED-TIMESTAMP.
001900*
