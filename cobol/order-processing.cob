000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDER-PROCESSING.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  04/28/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    04/28/89  MRD  REQ-0145  ORIGINAL PROGRAM.  SUBMENU TYING
001200*                             TOGETHER ORDER-MAINTENANCE AND
001300*                             ORDER-STATUS - PATTERNED AFTER THE
001400*                             VOUCHER PROCESSING SUBMENU.
001500*    05/03/91  RHL  REQ-0263  OPTION 3 ADDED TO PRINT THE ORDER
001600*                             MONITOR LISTING (SEE
001700*                             ORDER-MONITOR-REPORT).
001800*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM HOLDS
001900*                             NO DATE FIELDS OF ITS OWN.  NO CHANGE
002000*                             REQUIRED.  SIGNED OFF.
002100*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
002200*                             RE-COMPILED CLEAN, NO FINDINGS.
002300*
002400 ENVIRONMENT DIVISION.
002500     CONFIGURATION SECTION.
002600     SPECIAL-NAMES.
002700         C01 IS TOP-OF-FORM.
002800 
002900     INPUT-OUTPUT SECTION.
003000     FILE-CONTROL.
003100 
003200 DATA DIVISION.
003300     FILE SECTION.
003400 
003500     WORKING-STORAGE SECTION.
003600 
003700         COPY "wscase01.cbl".
003800 
003900         01  W-ORDER-MENU-OPTION         PIC 9(01).
004000             88  VALID-ORDER-MENU-OPTION VALUE 0 THRU 3.
004100 
004200         01  W-VALID-ANSWER              PIC X(01).
004300             88  VALID-ANSWER            VALUE "Y", "N".
004400             88  REPORT-IS-CONFIRMED     VALUE "Y".
004500 
004600         77  MSG-CONFIRMATION            PIC X(75).
004700         77  DUMMY                       PIC X(01).
004800*
004900 PROCEDURE DIVISION.
005000 
005100     PERFORM GET-MENU-OPTION.
005200     PERFORM GET-MENU-OPTION UNTIL
005300                                 W-ORDER-MENU-OPTION EQUAL ZERO
005400                              OR VALID-ORDER-MENU-OPTION.
005500 
005600     PERFORM DO-OPTIONS UNTIL W-ORDER-MENU-OPTION EQUAL ZERO.
005700 
005800     EXIT PROGRAM.
005900 
006000     STOP RUN.
006100*
006200 GET-MENU-OPTION.
006300 
006400     PERFORM CLEAR-SCREEN.
006500     DISPLAY "                                ORDER PROCESSING              ".
006600     DISPLAY " "
006700     DISPLAY "                    ------------------------------------------".
006800     DISPLAY "                    | 1 - ORDER MAINTENANCE                  |".
006900     DISPLAY "                    | 2 - ORDER STATUS CONTROL               |".
007000     DISPLAY "                    | 3 - ORDER MONITOR LISTING              |".
007100     DISPLAY "                    | 0 - EXIT                               |".
007200     DISPLAY "                    ------------------------------------------".
007300     DISPLAY " "
007400     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
007500     PERFORM JUMP-LINE 08 TIMES.
007600     ACCEPT W-ORDER-MENU-OPTION.
007700 
007800     IF W-ORDER-MENU-OPTION EQUAL ZERO
007900        DISPLAY "PROGRAM TERMINATED !"
008000     ELSE
008100        IF NOT VALID-ORDER-MENU-OPTION
008200           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
008300           ACCEPT DUMMY.
008400*
008500 DO-OPTIONS.
008600 
008700     IF W-ORDER-MENU-OPTION = 1
008800        CALL "ORDER-MAINTENANCE".
008900 
009000     IF W-ORDER-MENU-OPTION = 2
009100        CALL "ORDER-STATUS".
009200 
009300     IF W-ORDER-MENU-OPTION = 3
009400 
009500        PERFORM CLEAR-SCREEN
009600 
009700        MOVE "DO YOU CONFIRM PRINTING THE ORDER MONITOR LISTING ?  <Y/N>"
009800          TO  MSG-CONFIRMATION
009900 
010000        PERFORM CONFIRM-EXECUTION
010100        PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
010200 
010300        IF REPORT-IS-CONFIRMED
010400           CALL "ORDER-MONITOR-REPORT"
010500           DISPLAY "ORDER MONITOR LISTING HAS BEEN PRINTED ! <ENTER> TO CONTINUE"
010600           ACCEPT DUMMY.
010700 
010800     PERFORM GET-MENU-OPTION.
010900     PERFORM GET-MENU-OPTION UNTIL
011000                                 W-ORDER-MENU-OPTION EQUAL ZERO
011100                              OR VALID-ORDER-MENU-OPTION.
011200*
011300     COPY "PLGENERAL.CBL".
