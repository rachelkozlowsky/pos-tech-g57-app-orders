000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDER-STATUS.
000300 AUTHOR.        T J WARRENDER.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  04/26/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    04/26/89  TJW  REQ-0142  ORIGINAL PROGRAM.  ADVANCES AN ORDER
001200*                             THROUGH THE FIXED PREPARATION SEQUENCE
001300*                             (SENT, RECEIVED, IN_PREPARATION, READY,
001400*                             FINISHED) ONE STEP AT A TIME - PATTERNED
001500*                             AFTER THE VOUCHER PAYMENT PROGRAM.
001600*    05/10/89  MRD  REQ-0150  LOOK-UP OPTION ADDED SO THE COUNTER CAN
001700*                             CHECK AN ORDER'S CURRENT STATUS WITHOUT
001800*                             RISKING AN ACCIDENTAL ADVANCE.
001900*    04/12/91  RHL  REQ-0263  ORD-RECEIVED-AT IS NOW STAMPED THE
002000*                             MOMENT AN ORDER REACHES RECEIVED, EITHER
002100*                             BY ADVANCE OR BY DIRECT SET - THE
002200*                             CONTROL REPORT'S REMAINING-TIME COLUMN
002300*                             COUNTS FROM THIS FIELD.
002400*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - ORD-RECEIVED-AT
002500*                             STAMPED CCYY-MM-DD HH:MM:SS (4-DIGIT
002600*                             YEAR).  NO CHANGE REQUIRED.
002700*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
002800*                             RE-COMPILED CLEAN, NO FINDINGS.
002900*    03/11/02  SKP  REQ-0411  SET-STATUS OPTION (OPTION 2) ADDED FOR
003000*                             THE NIGHT MANAGER TO CORRECT A MISKEYED
003100*                             STATUS WITHOUT WALKING THE ORDER THROUGH
003200*                             EVERY STEP OF THE SEQUENCE.
003300*
003400 ENVIRONMENT DIVISION.
003500     CONFIGURATION SECTION.
003600     SPECIAL-NAMES.
003700         C01 IS TOP-OF-FORM.
003800 
003900     INPUT-OUTPUT SECTION.
004000     FILE-CONTROL.
004100 
004200         COPY "SLORD.CBL".
004300 
004400 DATA DIVISION.
004500     FILE SECTION.
004600 
004700         COPY "FDORD.CBL".
004800 
004900     WORKING-STORAGE SECTION.
005000 
005100         COPY "wsord.cbl".
005200         COPY "wsstamp.cbl".
005300         COPY "wscase01.cbl".
005400 
005500*    CO-XXXX FIELDS SHADOW ORDER-RECORD SO THE OPERATOR CAN WORK ON
005600*    ONE ORDER'S FIELDS WHILE ORDER-FILE IS BEING SCANNED FOR IT AND
005700*    LATER REBUILT - SAME TECHNIQUE AS ORDER-MAINTENANCE.
005800         01  CURRENT-ORDER-RECORD.
005900             05  CO-ID                   PIC 9(09).
006000             05  CO-TITLE                PIC X(80).
006100             05  CO-DESCRIPTION          PIC X(200).
006200             05  CO-STATUS               PIC X(15).
006300             05  CO-CPF-CLIENT           PIC X(11).
006400             05  CO-TOTAL-AMOUNT         PIC S9(7)V99.
006500             05  CO-RECEIVED-AT          PIC X(19).
006600             05  CO-CREATED-AT           PIC X(19).
006700             05  CO-UPDATED-AT           PIC X(19).
006800             05  CO-ITEM-COUNT           PIC 9(04).
006900             05  FILLER                  PIC X(15).
007000 
007100         01  ENTRY-ORDER-ID              PIC 9(09).
007200 
007300         01  W-STATUS-MENU-OPTION        PIC 9(01).
007400             88  VALID-STATUS-MENU-OPTION  VALUE 0 THRU 3.
007500 
007600         01  W-STATUS-ERROR              PIC X(01).
007700             88  STATUS-ERROR-FOUND      VALUE "Y".
007800 
007900         01  ENTRY-STATUS                PIC X(15).
008000 
008100         01  W-VALID-ENTRY-STATUS-SW     PIC X(01).
008200             88  W-ENTRY-STATUS-IS-VALID VALUE "Y".
008300 
008400         01  W-CHANGE-COUNT              PIC 9(05) COMP VALUE ZERO.
008500 
008600         77  W-REJECT-MESSAGE            PIC X(60).
008700         77  MSG-OPTION                  PIC X(07).
008800         77  DUMMY                       PIC X(01).
008900*
009000 PROCEDURE DIVISION.
009100 
009200     PERFORM GET-MENU-OPTION.
009300     PERFORM GET-MENU-OPTION UNTIL
009400                                 W-STATUS-MENU-OPTION EQUAL ZERO
009500                              OR VALID-STATUS-MENU-OPTION.
009600 
009700     PERFORM DO-STATUS-OPTIONS UNTIL W-STATUS-MENU-OPTION EQUAL ZERO.
009800 
009900     DISPLAY "ORDER-STATUS PROGRAM ENDED - " W-CHANGE-COUNT
010000             " ORDER(S) CHANGED THIS RUN.".
010100 
010200     EXIT PROGRAM.
010300 
010400     STOP RUN.
010500*
010600 GET-MENU-OPTION.
010700 
010800     PERFORM CLEAR-SCREEN.
010900     DISPLAY "                        ORDER STATUS CONTROL PROGRAM".
011000     DISPLAY " "
011100     DISPLAY "                             -----------------------------".
011200     DISPLAY "                             | 1 - ADVANCE ORDER STATUS |".
011300     DISPLAY "                             | 2 - SET STATUS DIRECTLY  |".
011400     DISPLAY "                             | 3 - LOOK UP ORDER STATUS |".
011500     DISPLAY "                             | 0 - EXIT                 |".
011600     DISPLAY "                             -----------------------------".
011700     DISPLAY " "
011800     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
011900     PERFORM JUMP-LINE 7 TIMES.
012000     ACCEPT W-STATUS-MENU-OPTION.
012100 
012200     IF W-STATUS-MENU-OPTION EQUAL ZERO
012300        DISPLAY "PROGRAM TERMINATED !"
012400     ELSE
012500        IF NOT VALID-STATUS-MENU-OPTION
012600           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
012700           ACCEPT DUMMY.
012800*
012900 DO-STATUS-OPTIONS.
013000 
013100     PERFORM CLEAR-SCREEN.
013200 
013300     IF W-STATUS-MENU-OPTION = 1
013400        MOVE "ADVANCE" TO MSG-OPTION
013500        PERFORM ADVANCE-MODULE.
013600 
013700     IF W-STATUS-MENU-OPTION = 2
013800        MOVE "SET" TO MSG-OPTION
013900        PERFORM SET-MODULE.
014000 
014100     IF W-STATUS-MENU-OPTION = 3
014200        MOVE "LOOK UP" TO MSG-OPTION
014300        PERFORM INQUIRY-MODULE.
014400 
014500     PERFORM GET-MENU-OPTION.
014600     PERFORM GET-MENU-OPTION UNTIL
014700                                 W-STATUS-MENU-OPTION EQUAL ZERO
014800                              OR VALID-STATUS-MENU-OPTION.
014900*
015000*    A D V A N C E   M O D U L E
015100*
015200 ADVANCE-MODULE.
015300 
015400     PERFORM GET-AN-EXISTING-ORDER-ID.
015500     PERFORM ADVANCE-GET-ANOTHER UNTIL ENTRY-ORDER-ID EQUAL ZERO.
015600*
015700 ADVANCE-GET-ANOTHER.
015800 
015900     PERFORM DISPLAY-ORDER-RECORD.
016000     PERFORM ADVANCE-ONE-STATUS.
016100 
016200     IF STATUS-ERROR-FOUND
016300        DISPLAY W-REJECT-MESSAGE
016400        DISPLAY "<ENTER> TO CONTINUE"
016500        ACCEPT DUMMY
016600     ELSE
016700        PERFORM REWRITE-ORDER-RECORD
016800        ADD 1 TO W-CHANGE-COUNT
016900        DISPLAY "STATUS ADVANCED TO " CO-STATUS " ! <ENTER> TO CONTINUE"
017000        ACCEPT DUMMY.
017100 
017200     PERFORM GET-AN-EXISTING-ORDER-ID.
017300*
017400*    04/26/89 TJW - THE FIVE-STEP SEQUENCE IS FIXED - NO SKIPPING AND
017500*    NO GOING BACKWARD.  A CREATED ORDER HAS NOT REACHED THE COUNTER
017600*    YET SO IT ADVANCES TO SENT LIKE ANY OTHER STEP.  RECEIVED GETS
017700*    ITS TIMESTAMP STAMPED HERE, NOT BY THE OPERATOR.
017800 ADVANCE-ONE-STATUS.
017900 
018000     MOVE "N" TO W-STATUS-ERROR.
018100     MOVE CO-STATUS TO ORD-STATUS.
018200 
018300     IF ORD-STATUS EQUAL SPACES
018400        MOVE "Y" TO W-STATUS-ERROR
018500        MOVE "A ORDEM NAO POSSUI STATUS !" TO W-REJECT-MESSAGE
018600     ELSE
018700     IF ORDER-STATUS-FINISHED
018800        MOVE "Y" TO W-STATUS-ERROR
018900        MOVE "NAO E POSSIVEL AVANCAR O STATUS DESTE PEDIDO !"
019000            TO W-REJECT-MESSAGE
019100     ELSE
019200     IF ORDER-STATUS-CREATED
019300        MOVE "SENT" TO ORD-STATUS
019400     ELSE
019500     IF ORDER-STATUS-SENT
019600        MOVE "RECEIVED" TO ORD-STATUS
019700        PERFORM STAMP-RECEIVED-TIMESTAMP
019800     ELSE
019900     IF ORDER-STATUS-RECEIVED
020000        MOVE "IN_PREPARATION" TO ORD-STATUS
020100     ELSE
020200     IF ORDER-STATUS-IN-PREP
020300        MOVE "READY" TO ORD-STATUS
020400     ELSE
020500     IF ORDER-STATUS-READY
020600        MOVE "FINISHED" TO ORD-STATUS.
020700 
020800     IF NOT STATUS-ERROR-FOUND
020900        MOVE ORD-STATUS TO CO-STATUS.
021000*
021100 STAMP-RECEIVED-TIMESTAMP.
021200 
021300     PERFORM STAMP-CURRENT-TIMESTAMP.
021400     MOVE W-STAMPED-TIMESTAMP TO CO-RECEIVED-AT.
021500*
021600*    S E T   M O D U L E
021700*
021800 SET-MODULE.
021900 
022000     PERFORM GET-AN-EXISTING-ORDER-ID.
022100     PERFORM SET-GET-ANOTHER UNTIL ENTRY-ORDER-ID EQUAL ZERO.
022200*
022300 SET-GET-ANOTHER.
022400 
022500     PERFORM DISPLAY-ORDER-RECORD.
022600     PERFORM GET-NEW-STATUS-VALUE.
022700 
022800     IF ENTRY-STATUS EQUAL SPACES
022900        CONTINUE
023000     ELSE
023100        IF NOT W-ENTRY-STATUS-IS-VALID
023200           DISPLAY "INVALID STATUS VALUE ! <ENTER> TO CONTINUE"
023300           ACCEPT DUMMY
023400        ELSE
023500           MOVE ENTRY-STATUS TO CO-STATUS
023600           IF CO-STATUS EQUAL "RECEIVED"
023700              PERFORM STAMP-RECEIVED-TIMESTAMP
023800           PERFORM REWRITE-ORDER-RECORD
023900           ADD 1 TO W-CHANGE-COUNT
024000           DISPLAY "STATUS SET TO " CO-STATUS " ! <ENTER> TO CONTINUE"
024100           ACCEPT DUMMY.
024200 
024300     PERFORM GET-AN-EXISTING-ORDER-ID.
024400*
024500 GET-NEW-STATUS-VALUE.
024600 
024700     MOVE SPACES TO ENTRY-STATUS.
024800     MOVE "N" TO W-VALID-ENTRY-STATUS-SW.
024900     DISPLAY "NEW STATUS (<ENTER> TO CANCEL) - ONE OF -".
025000     DISPLAY "   CREATED / SENT / RECEIVED / IN_PREPARATION / READY /".
025100     DISPLAY "   FINISHED".
025200     ACCEPT ENTRY-STATUS.
025300 
025400     IF ENTRY-STATUS NOT EQUAL SPACES
025500        INSPECT ENTRY-STATUS CONVERTING LOWER-ALPHA TO UPPER-ALPHA
025600        MOVE ENTRY-STATUS TO ORD-STATUS
025700        IF ORDER-STATUS-CREATED OR ORDER-STATUS-SENT
025800                               OR ORDER-STATUS-RECEIVED
025900                               OR ORDER-STATUS-IN-PREP
026000                               OR ORDER-STATUS-READY
026100                               OR ORDER-STATUS-FINISHED
026200           MOVE "Y" TO W-VALID-ENTRY-STATUS-SW
026300        ELSE
026400           MOVE "N" TO W-VALID-ENTRY-STATUS-SW.
026500*
026600*    L O O K   U P   M O D U L E
026700*
026800 INQUIRY-MODULE.
026900 
027000     PERFORM GET-AN-EXISTING-ORDER-ID.
027100     PERFORM SHOW-RECORD-GET-ANOTHER UNTIL ENTRY-ORDER-ID EQUAL ZERO.
027200*
027300 SHOW-RECORD-GET-ANOTHER.
027400 
027500     PERFORM DISPLAY-ORDER-RECORD.
027600     DISPLAY "<ENTER> TO CONTINUE".
027700     ACCEPT DUMMY.
027800     PERFORM GET-AN-EXISTING-ORDER-ID.
027900*
028000*    C O M M O N   R O U T I N E S
028100*
028200 GET-AN-EXISTING-ORDER-ID.
028300 
028400     MOVE ZERO TO ENTRY-ORDER-ID.
028500     DISPLAY "INFORM AN ORDER ID TO " MSG-OPTION " (<ENTER> TO QUIT)".
028600     ACCEPT ENTRY-ORDER-ID.
028700 
028800     IF ENTRY-ORDER-ID EQUAL ZERO
028900        DISPLAY "PROGRAM TERMINATED !"
029000     ELSE
029100        PERFORM FIND-ORDER-BY-ID
029200        IF NOT FOUND-ORDER-RECORD
029300           DISPLAY "ORDER NOT FOUND ! <ENTER> TO CONTINUE"
029400           ACCEPT DUMMY
029500           MOVE ZERO TO ENTRY-ORDER-ID.
029600*
029700 FIND-ORDER-BY-ID.
029800 
029900     MOVE "N" TO W-FOUND-ORDER-RECORD.
030000     OPEN INPUT ORDER-FILE.
030100     PERFORM TEST-ONE-ORDER-RECORD.
030200     PERFORM TEST-ONE-ORDER-RECORD
030300                 UNTIL ORDER-FILE-AT-END
030400                    OR FOUND-ORDER-RECORD.
030500     CLOSE ORDER-FILE.
030600*
030700 TEST-ONE-ORDER-RECORD.
030800 
030900     READ ORDER-FILE
031000         AT END
031100            MOVE "10" TO W-ORDER-FILE-STATUS
031200         NOT AT END
031300            IF ORD-ID EQUAL ENTRY-ORDER-ID
031400               MOVE "Y" TO W-FOUND-ORDER-RECORD
031500               MOVE ORDER-RECORD TO CURRENT-ORDER-RECORD
031600     END-READ.
031700*
031800 DISPLAY-ORDER-RECORD.
031900 
032000     DISPLAY " ".
032100     DISPLAY "ORDER ID .......: " CO-ID.
032200     DISPLAY "TITLE ..........: " CO-TITLE.
032300     DISPLAY "STATUS .........: " CO-STATUS.
032400     DISPLAY "CLIENT CPF .....: " CO-CPF-CLIENT.
032500     DISPLAY "RECEIVED AT ....: " CO-RECEIVED-AT.
032600     DISPLAY "CREATED AT .....: " CO-CREATED-AT.
032700     DISPLAY "UPDATED AT .....: " CO-UPDATED-AT.
032800     DISPLAY " ".
032900*
033000*    04/26/89 TJW - ORDER-FILE IS LINE SEQUENTIAL (SEE SLORD.CBL) SO
033100*    A SINGLE RECORD CANNOT BE REWRITTEN IN PLACE - THE WHOLE FILE IS
033200*    COPIED TO NEW-ORDER-FILE, SUBSTITUTING THE CHANGED RECORD WHEN
033300*    ITS ORD-ID MATCHES CO-ID.  AN OPERATOR-LEVEL STEP AFTER THE RUN
033400*    RENAMES NEW-ORDER-FILE OVER ORDER-FILE, SAME AS IN
033500*    ORDER-MAINTENANCE.
033600 REWRITE-ORDER-RECORD.
033700 
033800     OPEN INPUT ORDER-FILE.
033900     OPEN OUTPUT NEW-ORDER-FILE.
034000 
034100     MOVE "N" TO W-ORDER-FILE-STATUS.
034200     PERFORM REWRITE-ONE-ORDER-RECORD.
034300     PERFORM REWRITE-ONE-ORDER-RECORD UNTIL ORDER-FILE-AT-END.
034400 
034500     CLOSE ORDER-FILE.
034600     CLOSE NEW-ORDER-FILE.
034700*
034800 REWRITE-ONE-ORDER-RECORD.
034900 
035000     READ ORDER-FILE
035100         AT END
035200            MOVE "10" TO W-ORDER-FILE-STATUS
035300         NOT AT END
035400            IF ORD-ID EQUAL CO-ID
035500               MOVE CURRENT-ORDER-RECORD TO ORDER-RECORD
035600            WRITE NEW-ORDER-RECORD FROM ORDER-RECORD
035700     END-READ.
035800*
035900     COPY "PLGENERAL.CBL".
036000     COPY "PL-STAMP-TIMESTAMP.CBL".
