000100*
000200*    PL-LOOK-FOR-PRODUCT-RECORD - LOAD PRODUCT-FILE INTO
000300*    PRODUCT-TABLE ONCE AT OPEN TIME, THEN SEARCH IT IN PLACE
000400*    OF AN INDEXED READ.  CALLER MOVES THE WANTED ID INTO
000500*    PROD-ID BEFORE PERFORMING LOOK-FOR-PRODUCT-RECORD; ON A
000600*    HIT PRODUCT-RECORD COMES BACK POPULATED JUST AS IF IT
000700*    HAD BEEN READ DIRECTLY.
000800*
000900 LOAD-PRODUCT-TABLE.
001000 
001100     MOVE ZERO TO PRODUCT-TABLE-COUNT.
001200     MOVE "N" TO W-PRODUCT-FILE-STATUS.
001300 
001400     OPEN INPUT PRODUCT-FILE.
001500     PERFORM LOAD-PRODUCT-TABLE-NEXT.
001600     PERFORM LOAD-PRODUCT-TABLE-NEXT UNTIL PRODUCT-FILE-AT-END.
001700     CLOSE PRODUCT-FILE.
001800*
001900 LOAD-PRODUCT-TABLE-NEXT.
002000 
002100     READ PRODUCT-FILE
002200         AT END MOVE "10" TO W-PRODUCT-FILE-STATUS
002300         NOT AT END
002400            ADD 1 TO PRODUCT-TABLE-COUNT
002500            SET PRODUCT-TABLE-NDX TO PRODUCT-TABLE-COUNT
002600            MOVE PROD-ID          TO PT-PROD-ID (PRODUCT-TABLE-NDX)
002700            MOVE PROD-NAME        TO PT-PROD-NAME (PRODUCT-TABLE-NDX)
002800            MOVE PROD-DESCRIPTION TO PT-PROD-DESCRIPTION (PRODUCT-TABLE-NDX)
002900            MOVE PROD-PRICE       TO PT-PROD-PRICE (PRODUCT-TABLE-NDX)
003000            MOVE PROD-ACTIVE      TO PT-PROD-ACTIVE (PRODUCT-TABLE-NDX)
003100            MOVE PROD-CAT-ID      TO PT-PROD-CAT-ID (PRODUCT-TABLE-NDX)
003200     END-READ.
003300*
003400 LOOK-FOR-PRODUCT-RECORD.
003500 
003600     MOVE "N" TO W-FOUND-PRODUCT-RECORD.
003700 
003800     IF PRODUCT-TABLE-COUNT NOT EQUAL ZERO
003900        SEARCH PRODUCT-TABLE-ENTRY
004000           AT END
004100              MOVE "N" TO W-FOUND-PRODUCT-RECORD
004200           WHEN PT-PROD-ID (PRODUCT-TABLE-NDX) EQUAL PROD-ID
004300              MOVE "Y" TO W-FOUND-PRODUCT-RECORD
004400              MOVE PT-PROD-NAME (PRODUCT-TABLE-NDX)        TO PROD-NAME
004500              MOVE PT-PROD-DESCRIPTION (PRODUCT-TABLE-NDX) TO PROD-DESCRIPTION
004600              MOVE PT-PROD-PRICE (PRODUCT-TABLE-NDX)       TO PROD-PRICE
004700              MOVE PT-PROD-ACTIVE (PRODUCT-TABLE-NDX)      TO PROD-ACTIVE
004800              MOVE PT-PROD-CAT-ID (PRODUCT-TABLE-NDX)      TO PROD-CAT-ID
004900        END-SEARCH.
005000*
