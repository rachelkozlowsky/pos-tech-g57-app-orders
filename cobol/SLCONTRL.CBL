000100*
000200*    SLCONTRL - FILE-CONTROL ENTRY FOR THE CONTROL FILE.
000300*    ONE-RECORD FILE HOLDING THE NEXT-AVAILABLE SURROGATE KEY
000400*    FOR EACH OF THE FOUR BUSINESS FILES.  KEPT INDEXED, KEY
000500*    ALWAYS 1, EXACTLY AS THIS SHOP HAS ALWAYS RUN ITS
000600*    CONTROL-FILE.
000700*
000800     SELECT CONTROL-FILE ASSIGN TO "CTRLFILE"
000900         ORGANIZATION IS INDEXED
001000         ACCESS MODE IS RANDOM
001100         RECORD KEY IS CONTROL-KEY
001200         FILE STATUS IS W-CONTROL-FILE-STATUS.
