000100*
000200*    PLMENU - SCREEN PARAGRAPHS FOR THE TOP-LEVEL DRIVER AND
000300*    OTHER PROGRAMS THAT ONLY NEED CLEAR-SCREEN/JUMP-LINE AND
000400*    HAVE NO CONFIRM-STYLE PROMPTS OF THEIR OWN.
000500*
000600 CLEAR-SCREEN.
000700 
000800     DISPLAY " " UPON CONSOLE.
000900     PERFORM JUMP-LINE 24 TIMES.
001000*
001100 JUMP-LINE.
001200 
001300     DISPLAY " ".
001400*
