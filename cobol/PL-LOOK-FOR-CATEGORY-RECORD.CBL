000100*
000200*    PL-LOOK-FOR-CATEGORY-RECORD - LOAD CATEGORY-FILE INTO
000300*    CATEGORY-TABLE ONCE AT OPEN TIME, THEN SEARCH IT IN PLACE
000400*    OF AN INDEXED READ.  CALLER MOVES THE WANTED ID INTO
000500*    CAT-ID BEFORE PERFORMING LOOK-FOR-CATEGORY-RECORD; ON A
000600*    HIT CATEGORY-RECORD COMES BACK POPULATED JUST AS IF IT
000700*    HAD BEEN READ DIRECTLY.
000800*
000900 LOAD-CATEGORY-TABLE.
001000 
001100     MOVE ZERO TO CATEGORY-TABLE-COUNT.
001200     MOVE "N" TO W-CATEGORY-FILE-STATUS.
001300 
001400     OPEN INPUT CATEGORY-FILE.
001500     PERFORM LOAD-CATEGORY-TABLE-NEXT.
001600     PERFORM LOAD-CATEGORY-TABLE-NEXT UNTIL CATEGORY-FILE-AT-END.
001700     CLOSE CATEGORY-FILE.
001800*
001900 LOAD-CATEGORY-TABLE-NEXT.
002000 
002100     READ CATEGORY-FILE
002200         AT END MOVE "10" TO W-CATEGORY-FILE-STATUS
002300         NOT AT END
002400            ADD 1 TO CATEGORY-TABLE-COUNT
002500            SET CATEGORY-TABLE-NDX TO CATEGORY-TABLE-COUNT
002600            MOVE CAT-ID   TO CT-CAT-ID (CATEGORY-TABLE-NDX)
002700            MOVE CAT-NAME TO CT-CAT-NAME (CATEGORY-TABLE-NDX)
002800            MOVE CAT-ACTIVE TO CT-CAT-ACTIVE (CATEGORY-TABLE-NDX)
002900     END-READ.
003000*
003100 LOOK-FOR-CATEGORY-RECORD.
003200 
003300     MOVE "N" TO W-FOUND-CATEGORY-RECORD.
003400 
003500     IF CATEGORY-TABLE-COUNT NOT EQUAL ZERO
003600        SEARCH CATEGORY-TABLE-ENTRY
003700           AT END
003800              MOVE "N" TO W-FOUND-CATEGORY-RECORD
003900           WHEN CT-CAT-ID (CATEGORY-TABLE-NDX) EQUAL CAT-ID
004000              MOVE "Y" TO W-FOUND-CATEGORY-RECORD
004100              MOVE CT-CAT-NAME (CATEGORY-TABLE-NDX)   TO CAT-NAME
004200              MOVE CT-CAT-ACTIVE (CATEGORY-TABLE-NDX) TO CAT-ACTIVE
004300        END-SEARCH.
004400*
004500 LOOK-FOR-CATEGORY-BY-NAME.
004600 
004700     MOVE "N" TO W-FOUND-CATEGORY-RECORD.
004800 
004900     IF CATEGORY-TABLE-COUNT NOT EQUAL ZERO
005000        SEARCH CATEGORY-TABLE-ENTRY
005100           AT END
005200              MOVE "N" TO W-FOUND-CATEGORY-RECORD
005300           WHEN CT-CAT-NAME (CATEGORY-TABLE-NDX) EQUAL CAT-NAME
005400              MOVE "Y" TO W-FOUND-CATEGORY-RECORD
005500              MOVE CT-CAT-ID (CATEGORY-TABLE-NDX)     TO CAT-ID
005600              MOVE CT-CAT-ACTIVE (CATEGORY-TABLE-NDX) TO CAT-ACTIVE
005700        END-SEARCH.
005800*
