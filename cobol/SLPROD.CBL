000100*
000200*    SLPROD - FILE-CONTROL ENTRY FOR THE PRODUCT FILE.
000300*    SEE SLCATG.CBL FOR WHY THIS SHOP RUNS PRODUCT-FILE
000400*    LINE SEQUENTIAL AND SEARCHES IT IN A TABLE INSTEAD OF
000500*    READING IT INDEXED.
000600*
000700     SELECT PRODUCT-FILE ASSIGN TO "PRODFILE"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS W-PRODUCT-FILE-STATUS.
