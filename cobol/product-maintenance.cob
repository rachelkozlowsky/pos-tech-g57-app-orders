000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODUCT-MAINTENANCE.
000300 AUTHOR.        M R DUBOIS.
000400 INSTALLATION.  FIVE-SEVEN-FOOD DATA PROCESSING.
000500 DATE-WRITTEN.  03/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED PERSONNEL ONLY.
000800*
000900*    C H A N G E   L O G
001000*    -------------------
001100*    03/02/89  MRD  REQ-0115  ORIGINAL PROGRAM.  MENU-DRIVEN
001200*                             MAINTENANCE OF THE PRODUCT MASTER,
001300*                             PATTERNED AFTER THE VENDOR
001400*                             MAINTENANCE PROGRAM.
001500*    06/02/89  MRD  REQ-0139  ADDED PROD-ACTIVE FLAG TO MATCH
001600*                             THE NEW CATEGORY-FILE FLAG.
001700*    11/28/89  TJW  REQ-0202  PRODUCT FILE MOVED OFF THE OLD
001800*                             ISAM DATASET TO A SEQUENTIAL FILE
001900*                             LOADED INTO A TABLE AT OPEN TIME -
002000*                             SEE PL-LOOK-FOR-PRODUCT-RECORD.
002100*    03/09/90  TJW  REQ-0202  REWRITE-PRODUCT-FILE ADDED TO
002200*                             SPILL THE TABLE BACK TO DISK AFTER
002300*                             ADD/CHANGE/DELETE.
002400*    09/17/90  LAF  REQ-0245  PRODUCT-ID IS NOW SYSTEM-ASSIGNED
002500*                             FROM THE CONTROL-FILE COUNTER,
002600*                             SAME AS THE CATEGORY-ID CHANGE.
002700*    02/14/91  LAF  REQ-0250  ADDED PROD-CAT-ID SO EVERY PRODUCT
002800*                             CARRIES ITS CATEGORY.  CHANGE
002900*                             OPTION 5 VALIDATES AGAINST THE
003000*                             CATEGORY-TABLE - REJECTS AN UNKNOWN
003100*                             OR INACTIVE CATEGORY.
003200*    07/03/91  MRD  REQ-0278  PRICE MUST BE GREATER THAN ZERO -
003300*                             COUNTER STAFF WERE KEYING BLANKS.
003400*    04/30/92  SKP  REQ-0302  DISPLAY-ALL-PRODUCTS OPTION ADDED
003500*                             (OPTION 6) FOR THE SHIFT LEADS.
003600*    10/11/93  SKP  REQ-0356  MINOR CLEANUP OF THE CHANGE-MODULE
003700*                             PROMPTS - NO LOGIC CHANGE.
003800*    02/26/96  LAF  REQ-0411  ASK-USER-IF-WANT-TO-COMPLETE NOW
003900*                             ALSO GUARDS DELETE-MODULE.
004000*    08/14/98  TJW  Y2K-0007  YEAR 2000 REVIEW - THIS PROGRAM
004100*                             HOLDS NO DATE FIELDS OF ITS OWN.
004200*                             NO CHANGE REQUIRED. SIGNED OFF.
004300*    01/05/99  TJW  Y2K-0007  FINAL Y2K CERTIFICATION PASS -
004400*                             RE-COMPILED CLEAN, NO FINDINGS.
004500*    05/19/00  SKP  REQ-0467  ENTRY-PRODUCT-ID NOW REJECTS ZERO
004600*                             ON LOOK-UP/CHANGE/DELETE INSTEAD OF
004700*                             FALLING THROUGH TO "NOT FOUND".
004800*
004900 ENVIRONMENT DIVISION.
005000     CONFIGURATION SECTION.
005100     SPECIAL-NAMES.
005200         C01 IS TOP-OF-FORM.
005300 
005400     INPUT-OUTPUT SECTION.
005500     FILE-CONTROL.
005600 
005700         COPY "SLPROD.CBL".
005800         COPY "SLCATG.CBL".
005900         COPY "SLCONTRL.CBL".
006000 
006100 DATA DIVISION.
006200     FILE SECTION.
006300 
006400         COPY "FDPROD.CBL".
006500         COPY "FDCATG.CBL".
006600         COPY "FDCONTRL.CBL".
006700 
006800     WORKING-STORAGE SECTION.
006900 
007000         COPY "wscase01.cbl".
007100         COPY "wsprod.cbl".
007200         COPY "wscatg.cbl".
007300         COPY "wsrundt.cbl".
007400 
007500         01  W-OPTION                    PIC 9.
007600             88  VALID-OPTION            VALUE 1 THROUGH 6.
007700 
007800         01  ENTRY-PRODUCT-ID            PIC 9(09).
007900             88  VALID-PRODUCT-ID        VALUE 1 THROUGH 999999999.
008000 
008100         01  ENTRY-RECORD-FIELD          PIC 9.
008200             88  VALID-FIELD             VALUE 1 THROUGH 5.
008300 
008400         01  ENTRY-PRODUCT-PRICE         PIC S9(7)V99.
008500 
008600         01  ENTRY-CATEGORY-ID           PIC 9(09).
008700 
008800         01  W-CONTROL-FILE-STATUS       PIC X(02).
008900             88  CONTROL-FILE-OK         VALUE "00".
009000 
009100         01  W-ERROR-READING-CTRL-FILE   PIC X(01).
009200             88  ERROR-READING-CTRL-FILE VALUE "Y".
009300 
009400         01  W-ERROR-WRITING-CTRL-FILE   PIC X(01).
009500             88  ERROR-WRITING-CTRL-FILE VALUE "Y".
009600 
009700         01  W-VALID-ANSWER              PIC X(01).
009800             88  VALID-ANSWER            VALUE "Y", "N".
009900             88  DELETING-IS-CONFIRMED   VALUE "Y".
010000             88  QUIT-IS-CONFIRMED       VALUE "Y".
010100 
010200         01  W-VALID-PRODUCT-FIELDS      PIC X(01).
010300             88  VALID-PRODUCT-FIELDS    VALUE "Y".
010400 
010500         01  W-REWRITE-NDX               PIC 9(05) COMP.
010600 
010700         01  W-NEXT-SURROGATE-ID         PIC 9(09).
010800 
010900         77  MSG-OPTION                  PIC X(06).
011000         77  MSG-CONFIRMATION            PIC X(45).
011100         77  DUMMY                       PIC X(01).
011200*
011300 PROCEDURE DIVISION.
011400 
011500     MOVE FUNCTION CURRENT-DATE TO W-RUN-DATE-TIME-STAMP.
011600 
011700     PERFORM LOAD-CATEGORY-TABLE.
011800     PERFORM LOAD-PRODUCT-TABLE.
011900 
012000     PERFORM GET-MENU-OPTION.
012100     PERFORM GET-MENU-OPTION UNTIL
012200                                 W-OPTION EQUAL ZERO
012300                              OR VALID-OPTION.
012400 
012500     PERFORM DO-OPTIONS UNTIL W-OPTION EQUAL ZERO.
012600 
012700     EXIT PROGRAM.
012800 
012900     STOP RUN.
013000*
013100 GET-MENU-OPTION.
013200 
013300     PERFORM CLEAR-SCREEN.
013400     DISPLAY "                        PRODUCT-FILE MAINTENANCE PROGRAM".
013500     DISPLAY " "
013600     DISPLAY "                             -----------------------------".
013700     DISPLAY "                             | 1 - LOOK UP PRODUCT BY ID |".
013800     DISPLAY "                             | 2 - ADD PRODUCT           |".
013900     DISPLAY "                             | 3 - CHANGE PRODUCT        |".
014000     DISPLAY "                             | 4 - DELETE PRODUCT        |".
014100     DISPLAY "                             | 5 - DISPLAY ALL PRODUCTS  |".
014200     DISPLAY "                             | 0 - EXIT                  |".
014300     DISPLAY "                             -----------------------------".
014400     DISPLAY " "
014500     DISPLAY "                           - CHOOSE AN OPTION FROM MENU:".
014600     PERFORM JUMP-LINE 7 TIMES.
014700     ACCEPT W-OPTION.
014800 
014900     IF W-OPTION EQUAL ZERO
015000        DISPLAY "PROGRAM TERMINATED !"
015100     ELSE
015200        IF NOT VALID-OPTION
015300           DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
015400           ACCEPT DUMMY.
015500*
015600 DO-OPTIONS.
015700 
015800     PERFORM CLEAR-SCREEN.
015900 
016000     IF W-OPTION = 1
016100        MOVE "LOOK-UP" TO MSG-OPTION
016200        PERFORM INQUIRY-BY-ID-MODULE.
016300 
016400     IF W-OPTION = 2
016500        MOVE "ADD" TO MSG-OPTION
016600        PERFORM ADD-MODULE.
016700 
016800     IF W-OPTION = 3
016900        MOVE "CHANGE" TO MSG-OPTION
017000        PERFORM CHANGE-MODULE.
017100 
017200     IF W-OPTION = 4
017300        MOVE "DELETE" TO MSG-OPTION
017400        PERFORM DELETE-MODULE.
017500 
017600     IF W-OPTION = 5
017700        PERFORM DISPLAY-ALL-MODULE.
017800 
017900     PERFORM GET-MENU-OPTION.
018000     PERFORM GET-MENU-OPTION UNTIL
018100                                 W-OPTION EQUAL ZERO
018200                              OR VALID-OPTION.
018300*
018400 INQUIRY-BY-ID-MODULE.
018500 
018600     PERFORM GET-EXISTENT-PRODUCT-ID.
018700     PERFORM GET-REC-SHOW-GET-ANOTHER-ID UNTIL
018800                                         ENTRY-PRODUCT-ID EQUAL ZERO.
018900*
019000 GET-REC-SHOW-GET-ANOTHER-ID.
019100 
019200     PERFORM DISPLAY-PRODUCT-RECORD.
019300     DISPLAY "<ENTER> TO CONTINUE".
019400     ACCEPT DUMMY.
019500 
019600     PERFORM GET-EXISTENT-PRODUCT-ID.
019700*
019800 GET-EXISTENT-PRODUCT-ID.
019900 
020000     PERFORM GET-PRODUCT-ID-AND-SEARCH.
020100     PERFORM GET-PRODUCT-ID-AND-SEARCH UNTIL
020200                                       ENTRY-PRODUCT-ID EQUAL ZERO
020300                                    OR FOUND-PRODUCT-RECORD.
020400*
020500 GET-PRODUCT-ID-AND-SEARCH.
020600 
020700     DISPLAY "INFORM THE PRODUCT ID TO " MSG-OPTION " (<ENTER> FOR MENU)".
020800     ACCEPT ENTRY-PRODUCT-ID.
020900 
021000     IF ENTRY-PRODUCT-ID NOT EQUAL ZERO
021100        MOVE ENTRY-PRODUCT-ID TO PROD-ID
021200        PERFORM LOOK-FOR-PRODUCT-RECORD
021300        IF NOT FOUND-PRODUCT-RECORD
021400           DISPLAY "PRODUCT NOT FOUND ! <ENTER> TO CONTINUE"
021500           ACCEPT DUMMY.
021600*
021700 DISPLAY-PRODUCT-RECORD.
021800 
021900     MOVE PROD-CAT-ID TO CAT-ID.
022000     PERFORM LOOK-FOR-CATEGORY-RECORD.
022100 
022200     PERFORM JUMP-LINE.
022300     DISPLAY "-----------------------------------------------------".
022400     DISPLAY "  PRODUCT ID.......: " PROD-ID.
022500     DISPLAY "1) NAME............: " PROD-NAME.
022600     DISPLAY "2) DESCRIPTION.....: " PROD-DESCRIPTION.
022700     DISPLAY "3) PRICE...........: " PROD-PRICE.
022800     DISPLAY "4) ACTIVE (Y/N)....: " PROD-ACTIVE.
022900 
023000     IF FOUND-CATEGORY-RECORD
023100        DISPLAY "5) CATEGORY........: " PROD-CAT-ID " - " CAT-NAME
023200     ELSE
023300        DISPLAY "5) CATEGORY........: " PROD-CAT-ID " - ** NOT FOUND **".
023400 
023500     DISPLAY "-----------------------------------------------------".
023600     PERFORM JUMP-LINE.
023700*
023800 DISPLAY-ALL-MODULE.
023900 
024000     PERFORM CLEAR-SCREEN.
024100 
024200     IF PRODUCT-TABLE-COUNT EQUAL ZERO
024300        DISPLAY "*** THE PRODUCT FILE IS EMPTY ***"
024400     ELSE
024500        MOVE 1 TO W-REWRITE-NDX
024600        PERFORM DISPLAY-ONE-PRODUCT-ROW
024700                UNTIL W-REWRITE-NDX > PRODUCT-TABLE-COUNT.
024800 
024900     DISPLAY "<ENTER> TO RETURN".
025000     ACCEPT DUMMY.
025100*
025200 DISPLAY-ONE-PRODUCT-ROW.
025300 
025400     SET PRODUCT-TABLE-NDX TO W-REWRITE-NDX.
025500     DISPLAY PT-PROD-ID (PRODUCT-TABLE-NDX)   " "
025600             PT-PROD-NAME (PRODUCT-TABLE-NDX) " "
025700             PT-PROD-PRICE (PRODUCT-TABLE-NDX) " "
025800             PT-PROD-ACTIVE (PRODUCT-TABLE-NDX).
025900     ADD 1 TO W-REWRITE-NDX.
026000*
026100 ADD-MODULE.
026200 
026300     MOVE SPACES TO PRODUCT-RECORD.
026400     MOVE "Y"    TO PROD-ACTIVE.
026500 
026600     PERFORM GET-OTHER-FIELDS.
026700 
026800     IF VALID-PRODUCT-FIELDS
026900        PERFORM GET-NEXT-PRODUCT-ID-FROM-CONTROL
027000        IF NOT ERROR-READING-CTRL-FILE AND NOT ERROR-WRITING-CTRL-FILE
027100           MOVE W-NEXT-SURROGATE-ID TO PROD-ID
027200           ADD 1 TO PRODUCT-TABLE-COUNT
027300           SET PRODUCT-TABLE-NDX TO PRODUCT-TABLE-COUNT
027400           MOVE PROD-ID          TO PT-PROD-ID (PRODUCT-TABLE-NDX)
027500           MOVE PROD-NAME        TO PT-PROD-NAME (PRODUCT-TABLE-NDX)
027600           MOVE PROD-DESCRIPTION TO PT-PROD-DESCRIPTION (PRODUCT-TABLE-NDX)
027700           MOVE PROD-PRICE       TO PT-PROD-PRICE (PRODUCT-TABLE-NDX)
027800           MOVE PROD-ACTIVE      TO PT-PROD-ACTIVE (PRODUCT-TABLE-NDX)
027900           MOVE PROD-CAT-ID      TO PT-PROD-CAT-ID (PRODUCT-TABLE-NDX)
028000           PERFORM REWRITE-PRODUCT-FILE
028100           DISPLAY "----- PRODUCT ADDED! -----"
028200           PERFORM DISPLAY-PRODUCT-RECORD
028300           DISPLAY "<ENTER> TO CONTINUE"
028400           ACCEPT DUMMY
028500        ELSE
028600           DISPLAY "*** ERROR ASSIGNING A NEW PRODUCT ID *** <ENTER>"
028700           ACCEPT DUMMY.
028800*
028900 GET-NEXT-PRODUCT-ID-FROM-CONTROL.
029000 
029100     OPEN I-O CONTROL-FILE.
029200     PERFORM GET-NEXT-PRODUCT-ID.
029300     CLOSE CONTROL-FILE.
029400*
029500 GET-OTHER-FIELDS.
029600 
029700     MOVE "N" TO W-VALID-ANSWER.
029800     MOVE "Y" TO W-VALID-PRODUCT-FIELDS.
029900 
030000     PERFORM GET-PRODUCT-NAME
030100                           UNTIL PROD-NAME NOT EQUAL SPACES
030200                              OR QUIT-IS-CONFIRMED.
030300 
030400     IF NOT QUIT-IS-CONFIRMED
030500        PERFORM GET-PRODUCT-DESCRIPTION.
030600 
030700     IF NOT QUIT-IS-CONFIRMED
030800        PERFORM GET-PRODUCT-PRICE
030900                           UNTIL ENTRY-PRODUCT-PRICE > ZERO
031000                              OR QUIT-IS-CONFIRMED.
031100 
031200     IF NOT QUIT-IS-CONFIRMED
031300        PERFORM GET-PRODUCT-CATEGORY
031400                           UNTIL FOUND-CATEGORY-RECORD
031500                              OR QUIT-IS-CONFIRMED.
031600 
031700     IF QUIT-IS-CONFIRMED
031800        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
031900        ACCEPT DUMMY
032000        MOVE "N" TO W-VALID-PRODUCT-FIELDS.
032100*
032200 GET-PRODUCT-NAME.
032300 
032400     DISPLAY "1) INFORM NAME: ".
032500     ACCEPT PROD-NAME.
032600 
032700     IF PROD-NAME EQUAL SPACES
032800        DISPLAY "PRODUCT NAME CANNOT BE EMPTY !"
032900        PERFORM CONFIRM-IF-WANT-TO-QUIT
033000     ELSE
033100        INSPECT PROD-NAME CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
033200*
033300 GET-PRODUCT-DESCRIPTION.
033400 
033500     DISPLAY "2) INFORM DESCRIPTION (<ENTER> FOR NONE): ".
033600     ACCEPT PROD-DESCRIPTION.
033700     INSPECT PROD-DESCRIPTION CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
033800*
033900 GET-PRODUCT-PRICE.
034000 
034100     DISPLAY "3) INFORM PRICE: ".
034200     ACCEPT ENTRY-PRODUCT-PRICE.
034300 
034400     IF ENTRY-PRODUCT-PRICE NOT > ZERO
034500        DISPLAY "PRICE MUST BE GREATER THAN ZERO !"
034600        PERFORM CONFIRM-IF-WANT-TO-QUIT
034700     ELSE
034800        MOVE ENTRY-PRODUCT-PRICE TO PROD-PRICE.
034900*
035000 GET-PRODUCT-CATEGORY.
035100 
035200     DISPLAY "4) INFORM CATEGORY ID: ".
035300     ACCEPT ENTRY-CATEGORY-ID.
035400 
035500     MOVE ENTRY-CATEGORY-ID TO CAT-ID.
035600     PERFORM LOOK-FOR-CATEGORY-RECORD.
035700 
035800     IF NOT FOUND-CATEGORY-RECORD
035900        DISPLAY "CATEGORY NOT FOUND ! <ENTER> TO CONTINUE"
036000        ACCEPT DUMMY
036100        PERFORM CONFIRM-IF-WANT-TO-QUIT
036200     ELSE
036300        IF NOT CATEGORY-IS-ACTIVE
036400           DISPLAY "CATEGORY IS NOT ACTIVE ! <ENTER> TO CONTINUE"
036500           ACCEPT DUMMY
036600           MOVE "N" TO W-FOUND-CATEGORY-RECORD
036700           PERFORM CONFIRM-IF-WANT-TO-QUIT
036800        ELSE
036900           MOVE CAT-ID TO PROD-CAT-ID.
037000*
037100 CHANGE-MODULE.
037200 
037300     PERFORM GET-EXISTENT-PRODUCT-ID.
037400     PERFORM GET-RECORD-AND-CHANGE UNTIL ENTRY-PRODUCT-ID EQUAL ZERO.
037500*
037600 GET-RECORD-AND-CHANGE.
037700 
037800     PERFORM DISPLAY-PRODUCT-RECORD.
037900     PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
038000     PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
038100                                    UNTIL ENTRY-RECORD-FIELD EQUAL ZERO.
038200 
038300     PERFORM GET-EXISTENT-PRODUCT-ID.
038400*
038500 ASK-USER-WHICH-FIELD-TO-CHANGE.
038600 
038700     DISPLAY "INFORM A FIELD TO CHANGE 1 TO 5 (<ENTER> TO RETURN)".
038800     ACCEPT ENTRY-RECORD-FIELD.
038900 
039000     IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
039100        IF NOT VALID-FIELD
039200           DISPLAY "INVALID FIELD !".
039300*
039400 CHANGE-SAVE-GET-ANOTHER-FIELD.
039500 
039600     DISPLAY "PRODUCT: " PROD-ID.
039700 
039800     MOVE "N" TO W-VALID-ANSWER.
039900 
040000     IF ENTRY-RECORD-FIELD = 1
040100        PERFORM GET-PRODUCT-NAME
040200        PERFORM GET-PRODUCT-NAME
040300                           UNTIL PROD-NAME NOT EQUAL SPACES
040400                              OR QUIT-IS-CONFIRMED.
040500 
040600     IF ENTRY-RECORD-FIELD = 2
040700        PERFORM GET-PRODUCT-DESCRIPTION.
040800 
040900     IF ENTRY-RECORD-FIELD = 3
041000        PERFORM GET-PRODUCT-PRICE
041100        PERFORM GET-PRODUCT-PRICE
041200                           UNTIL ENTRY-PRODUCT-PRICE > ZERO
041300                              OR QUIT-IS-CONFIRMED.
041400 
041500     IF ENTRY-RECORD-FIELD = 4
041600        DISPLAY "4) IS THIS PRODUCT ACTIVE ? <Y/N>"
041700        ACCEPT PROD-ACTIVE.
041800 
041900     IF ENTRY-RECORD-FIELD = 5
042000        PERFORM GET-PRODUCT-CATEGORY
042100        PERFORM GET-PRODUCT-CATEGORY
042200                           UNTIL FOUND-CATEGORY-RECORD
042300                              OR QUIT-IS-CONFIRMED.
042400 
042500     IF QUIT-IS-CONFIRMED
042600        DISPLAY "OPERATION CANCELED ! <ENTER> TO CONTINUE"
042700        ACCEPT DUMMY
042800        MOVE 0 TO ENTRY-RECORD-FIELD
042900     ELSE
043000        PERFORM SAVE-CHANGES-ON-THE-RECORD
043100        PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
043200*
043300 SAVE-CHANGES-ON-THE-RECORD.
043400 
043500     MOVE PROD-NAME        TO PT-PROD-NAME (PRODUCT-TABLE-NDX).
043600     MOVE PROD-DESCRIPTION TO PT-PROD-DESCRIPTION (PRODUCT-TABLE-NDX).
043700     MOVE PROD-PRICE       TO PT-PROD-PRICE (PRODUCT-TABLE-NDX).
043800     MOVE PROD-ACTIVE      TO PT-PROD-ACTIVE (PRODUCT-TABLE-NDX).
043900     MOVE PROD-CAT-ID      TO PT-PROD-CAT-ID (PRODUCT-TABLE-NDX).
044000 
044100     PERFORM REWRITE-PRODUCT-FILE.
044200     DISPLAY "----- PRODUCT CHANGED! -----".
044300     PERFORM DISPLAY-PRODUCT-RECORD.
044400     DISPLAY "<ENTER> TO CONTINUE".
044500     ACCEPT DUMMY.
044600*
044700 DELETE-MODULE.
044800 
044900     PERFORM GET-EXISTENT-PRODUCT-ID.
045000     PERFORM GET-REC-DELETE-SEARCH-ANOTHER UNTIL
045100                                           ENTRY-PRODUCT-ID EQUAL ZERO.
045200*
045300 GET-REC-DELETE-SEARCH-ANOTHER.
045400 
045500     PERFORM DISPLAY-PRODUCT-RECORD.
045600 
045700     MOVE "DO YOU CONFIRM DELETING THIS PRODUCT ?" TO MSG-CONFIRMATION.
045800     PERFORM ASK-USER-IF-WANT-TO-COMPLETE.
045900     PERFORM ASK-USER-IF-WANT-TO-COMPLETE UNTIL VALID-ANSWER.
046000 
046100     IF DELETING-IS-CONFIRMED
046200        PERFORM REMOVE-ENTRY-FROM-TABLE
046300        PERFORM REWRITE-PRODUCT-FILE
046400        DISPLAY "----- PRODUCT DELETED! ----- <ENTER> TO CONTINUE"
046500        ACCEPT DUMMY.
046600 
046700     PERFORM GET-EXISTENT-PRODUCT-ID.
046800*
046900 REMOVE-ENTRY-FROM-TABLE.
047000 
047100     MOVE PRODUCT-TABLE-NDX TO W-REWRITE-NDX.
047200     PERFORM SHIFT-ONE-PRODUCT-ROW-DOWN
047300             UNTIL W-REWRITE-NDX >= PRODUCT-TABLE-COUNT.
047400 
047500     SUBTRACT 1 FROM PRODUCT-TABLE-COUNT.
047600*
047700 SHIFT-ONE-PRODUCT-ROW-DOWN.
047800 
047900     SET PRODUCT-TABLE-NDX TO W-REWRITE-NDX.
048000     MOVE PRODUCT-TABLE-ENTRY (PRODUCT-TABLE-NDX + 1)
048100       TO PRODUCT-TABLE-ENTRY (PRODUCT-TABLE-NDX).
048200     ADD 1 TO W-REWRITE-NDX.
048300*
048400 REWRITE-PRODUCT-FILE.
048500 
048600     OPEN OUTPUT PRODUCT-FILE.
048700 
048800     IF PRODUCT-TABLE-COUNT NOT EQUAL ZERO
048900        MOVE 1 TO W-REWRITE-NDX
049000        PERFORM WRITE-ONE-PRODUCT-ROW
049100                UNTIL W-REWRITE-NDX > PRODUCT-TABLE-COUNT.
049200 
049300     CLOSE PRODUCT-FILE.
049400*
049500 WRITE-ONE-PRODUCT-ROW.
049600 
049700     SET PRODUCT-TABLE-NDX TO W-REWRITE-NDX.
049800     MOVE PT-PROD-ID (PRODUCT-TABLE-NDX)          TO PROD-ID.
049900     MOVE PT-PROD-NAME (PRODUCT-TABLE-NDX)        TO PROD-NAME.
050000     MOVE PT-PROD-DESCRIPTION (PRODUCT-TABLE-NDX) TO PROD-DESCRIPTION.
050100     MOVE PT-PROD-PRICE (PRODUCT-TABLE-NDX)       TO PROD-PRICE.
050200     MOVE PT-PROD-ACTIVE (PRODUCT-TABLE-NDX)      TO PROD-ACTIVE.
050300     MOVE PT-PROD-CAT-ID (PRODUCT-TABLE-NDX)      TO PROD-CAT-ID.
050400     WRITE PRODUCT-RECORD.
050500     ADD 1 TO W-REWRITE-NDX.
050600*
050700 COPY "PLGENERAL.CBL".
050800 COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".
050900 COPY "PL-LOOK-FOR-CATEGORY-RECORD.CBL".
051000 COPY "PL-NEXT-SURROGATE-ID.CBL".
